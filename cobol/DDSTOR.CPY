000100*---------------------------------------------------------------*
000200* DDSTOR  -  DOORDASH STORE (LOCATION) EXTRACT RECORD           *
000300* ONE RECORD PER MARKETPLACE STORE.  FILLER RESERVED FOR A      *
000400* FUTURE STORE-TIER CODE THE FEED VENDOR HAS PROMISED SINCE     *
000500* REQ 13-DD01 AND NEVER DELIVERED.                              *
000600*---------------------------------------------------------------*
000700 01 WS-DDSTOR-RECORD.
000800    05 DDS-STORE-ID                          PIC X(12).
000900    05 DDS-STORE-NAME                        PIC X(30).
001000    05 DDS-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
001100    05 DDS-STREET                            PIC X(30).
001200    05 DDS-CITY                              PIC X(20).
001300    05 DDS-STATE                             PIC X(2).
001400    05 DDS-ZIP                               PIC X(10).
001500    05 DDS-COUNTRY                           PIC X(2).
001600    05 FILLER                                PIC X(1).
