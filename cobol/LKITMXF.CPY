000100*---------------------------------------------------------------*
000200* LKITMXF  -  CALL PARAMETER AREA FOR RSTITMXF, THE SHARED       *
000300* PER-LINE-ITEM TRANSFORM SUBPROGRAM.  COPIED INTO RSTITMXF'S    *
000400* OWN LINKAGE SECTION AND INTO THE WORKING-STORAGE OF EVERY      *
000500* CHANNEL TRANSFORMER THAT CALLS IT.                             *
000600*---------------------------------------------------------------*
000700 01 LK-ITMXF-AREA.
000800    05 LK-ITMXF-ITEM-NAME-IN                 PIC X(40).
000900    05 LK-ITMXF-ITEM-QTY-IN                  PIC 9(5).
001000    05 LK-ITMXF-CATEGORY-IN                  PIC X(20).
001100    05 LK-ITMXF-LINE-TOTAL-CENTS             PIC 9(9).
001200    05 LK-ITMXF-CANONICAL-NAME-OUT           PIC X(40).
001300    05 LK-ITMXF-CATEGORY-OUT                 PIC X(12).
001400    05 LK-ITMXF-QUANTITY-OUT                 PIC 9(5).
001500    05 LK-ITMXF-UNIT-PRICE-OUT               PIC 9(9).
001600    05 FILLER                                PIC X(4).
