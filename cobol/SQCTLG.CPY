000100*---------------------------------------------------------------*
000200* SQCTLG  -  SQUARE CATALOG EXTRACT RECORD                      *
000300* CATEGORY AND ITEM ROWS PRECEDE VARIATION ROWS IN THE FEED.    *
000400* A VARIATION RESOLVES THROUGH SQC-PARENT-ID TO ITS OWNING ITEM.*
000500*---------------------------------------------------------------*
000600 01 WS-SQCTLG-RECORD.
000700    05 SQC-OBJ-TYPE                          PIC X(10).
000800    05 SQC-OBJ-ID                            PIC X(16).
000900    05 SQC-PARENT-ID                         PIC X(16).
001000    05 SQC-OBJ-NAME                          PIC X(40).
001100    05 SQC-CATEGORY-ID                       PIC X(16).
001200    05 FILLER                                PIC X(1).
