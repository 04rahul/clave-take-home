000100*---------------------------------------------------------------*
000200* SQORDR  -  SQUARE ORDER/LINE-ITEM EXTRACT RECORD (HEADER +    *
000300* ITEM DENORMALIZED, SAME GROUPING CONVENTION AS DDORDR).       *
000400*---------------------------------------------------------------*
000500 01 WS-SQORDR-RECORD.
000600    05 SQO-ORDER-ID                          PIC X(16).
000700    05 SQO-LOCATION-ID                       PIC X(12).
000800    05 SQO-CREATED-TS                        PIC 9(14).
000900    05 SQO-CLOSED-TS                         PIC 9(14).
001000    05 SQO-CLOSED-TS-PARTS REDEFINES SQO-CLOSED-TS.
001100       10 SQO-CLTS-YYYY                      PIC 9(4).
001200       10 SQO-CLTS-MM                        PIC 9(2).
001300       10 SQO-CLTS-DD                        PIC 9(2).
001400       10 SQO-CLTS-HH                        PIC 9(2).
001500       10 SQO-CLTS-MI                        PIC 9(2).
001600       10 SQO-CLTS-SS                        PIC 9(2).
001700    05 SQO-STATE                             PIC X(10).
001800    05 SQO-FULFILL-TYPE                      PIC X(10).
001900    05 SQO-TOTAL-CENTS                       PIC 9(9).
002000    05 SQO-TAX-CENTS                         PIC 9(9).
002100    05 SQO-TIP-CENTS                         PIC 9(9).
002200    05 SQO-ITEM-SEQ                          PIC 9(2).
002300    05 SQO-CATALOG-OBJ-ID                    PIC X(16).
002400    05 SQO-ITEM-NAME                         PIC X(40).
002500    05 SQO-ITEM-QTY                          PIC 9(3).
002600    05 SQO-GROSS-SALES-CENTS                 PIC 9(9).
002700    05 FILLER                                PIC X(1).
