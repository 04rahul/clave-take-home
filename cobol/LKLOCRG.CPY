000100*---------------------------------------------------------------*
000200* LKLOCRG  -  CALL PARAMETER AREA FOR RSTLOCRG, THE SHARED       *
000300* LOCATION-REGISTRY GET-OR-CREATE SUBPROGRAM.  COPIED INTO       *
000400* RSTLOCRG'S OWN LINKAGE SECTION AND INTO THE WORKING-STORAGE    *
000500* OF EVERY CHANNEL TRANSFORMER THAT CALLS IT, SO THE PARAMETER   *
000600* LAYOUT NEVER DRIFTS BETWEEN CALLER AND CALLEE.                 *
000700*---------------------------------------------------------------*
000800 01 LK-LOCRG-AREA.
000900    05 LK-LOCRG-CANONICAL-NAME               PIC X(30).
001000    05 LK-LOCRG-NAME-X REDEFINES
001100       LK-LOCRG-CANONICAL-NAME.
001200       10 LK-LOCRG-NAME-1ST-CHAR             PIC X(1).
001300       10 LK-LOCRG-NAME-REST                 PIC X(29).
001400    05 LK-LOCRG-SOURCE-SYSTEM                PIC X(8).
001500    05 LK-LOCRG-SOURCE-ID                    PIC X(12).
001600    05 LK-LOCRG-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
001700    05 LK-LOCRG-ADDR-LINE-1                  PIC X(30).
001800    05 LK-LOCRG-CITY                         PIC X(20).
001900    05 LK-LOCRG-STATE                        PIC X(2).
002000    05 LK-LOCRG-ZIP                          PIC X(10).
002100    05 LK-LOCRG-COUNTRY                      PIC X(2).
002200    05 FILLER                                PIC X(4).
