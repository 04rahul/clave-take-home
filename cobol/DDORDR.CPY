000100*---------------------------------------------------------------*
000200* DDORDR  -  DOORDASH ORDER/LINE-ITEM EXTRACT RECORD            *
000300* HEADER FIELDS REPEAT ON EVERY ITEM LINE (DENORMALIZED FEED).  *
000400* DDO-ITEM-SEQ = 01 MARKS THE FIRST LINE OF A NEW ORDER.        *
000500*---------------------------------------------------------------*
000600 01 WS-DDORDR-RECORD.
000700    05 DDO-EXTERNAL-ID                       PIC X(20).
000800    05 DDO-STORE-ID                          PIC X(12).
000900    05 DDO-CREATED-TS                        PIC 9(14).
001000    05 DDO-CREATED-TS-PARTS REDEFINES DDO-CREATED-TS.
001100       10 DDO-CRTS-YYYY                      PIC 9(4).
001200       10 DDO-CRTS-MM                        PIC 9(2).
001300       10 DDO-CRTS-DD                        PIC 9(2).
001400       10 DDO-CRTS-HH                        PIC 9(2).
001500       10 DDO-CRTS-MI                        PIC 9(2).
001600       10 DDO-CRTS-SS                        PIC 9(2).
001700    05 DDO-FULFILL-METHOD                    PIC X(20).
001800    05 DDO-ORDER-STATUS                      PIC X(12).
001900    05 DDO-TOTAL-CENTS                       PIC 9(9).
002000    05 DDO-SUBTOTAL-CENTS                    PIC 9(9).
002100    05 DDO-TAX-CENTS                         PIC 9(9).
002200    05 DDO-TIP-CENTS                         PIC 9(9).
002300    05 DDO-PAYOUT-CENTS                      PIC 9(9).
002400    05 DDO-COMMISSION-CENTS                  PIC 9(9).
002500    05 DDO-ITEM-SEQ                          PIC 9(2).
002600    05 DDO-ITEM-NAME                         PIC X(40).
002700    05 DDO-ITEM-QTY                          PIC 9(3).
002800    05 DDO-ITEM-CATEGORY                     PIC X(20).
002900    05 DDO-ITEM-TOTAL-CENTS                  PIC 9(9).
003000    05 FILLER                                PIC X(1).
