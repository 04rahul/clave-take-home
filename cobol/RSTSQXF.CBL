000100******************************************************************
000200* PROGRAM:  RSTSQXF
000300* PURPOSE:  SQUARE MARKETPLACE FEED TRANSFORMER.  RESOLVES LINE
000400*           ITEMS THROUGH THE CATALOG'S ITEM/VARIATION/CATEGORY
000500*           HIERARCHY, MATCHES PAYMENTS BY ORDER ID, REGISTERS
000600*           LOCATIONS, AND WRITES UNIFIED ORDER AND ORDER-ITEM
000700*           RECORDS TO THE SAME TWO OUTPUT FILES SHARED BY THE
000800*           OTHER TWO CHANNELS.
000900* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. RSTSQXF.
001300 AUTHOR. S A PATEL.
001400 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001500 DATE-WRITTEN. 09/03/1988.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*----------------------------------------------------------------*
001900*                       C H A N G E    L O G                     *
002000*----------------------------------------------------------------*
002100* 09/03/88 SAP  ORIGINAL WRITE - VENDOR GIFT CERTIFICATE
002200*               RECONCILIATION RUN AGAINST THE THIRD-PARTY
002300*               REDEMPTION TAPE.
002400* 04/14/91 TJF  RAISE CERTIFICATE LOOKUP TABLE TO 40 VENDORS.
002500* 11/08/94 DKO  FIX ROUNDING ON PARTIAL CERTIFICATE REDEMPTIONS.
002600* 09/14/98 MCO  YEAR 2000 - WIDEN ALL TIMESTAMP FIELDS TO 4-DIGIT
002700*               YEAR, LOG ENTRY FOR THE Y2K AUDIT FILE.
002800* 01/22/99 MCO  YEAR 2000 - RETEST AGAINST 12/31/1999 AND
002900*               01/01/2000 ROLLOVER DATES, NO FURTHER CHANGES.
003000* 10/02/08 RMH  RETIRE THE VENDOR CERTIFICATE FEED - REDEMPTION
003100*               VOLUME HAS MOVED ENTIRELY TO THE COUNTER POS.
003200* 06/20/16 SAP  COMPLETE RESHAPE TO CONSUME THE NEW SQUARE
003300*               MARKETPLACE EXTRACT FILES (REQ 16-SQ02).
003400*               CATALOG/LOCATION/PAYMENT TABLES, ORDER/ITEM
003500*               LAYOUTS, AND UNIFIED LEDGER OUTPUT ALL NEW WITH
003600*               THIS REQ.
003700* 08/05/19 DKO  NO CODE CHANGE FOR THE TOAST FEED (REQ 19-TS03),
003800*               LOG ENTRY ONLY - CONFIRMED AGAINST SHARED FILES.
003900* 03/02/24 WRB  FALLBACK LOCATION NAME NOW REGISTERED THROUGH
004000*               RSTLOCRG INSTEAD OF BEING WRITTEN DIRECTLY,
004100*               MATCHING THE OTHER TWO CHANNELS (REQ 24-0019).
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SQCTLG-FILE ASSIGN TO SQCTLG
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-SQCTLG.
005200
005300     SELECT SQLOCN-FILE ASSIGN TO SQLOCN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-SQLOCN.
005600
005700     SELECT SQPYMT-FILE ASSIGN TO SQPYMT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-SQPYMT.
006000
006100     SELECT SQORDER-FILE ASSIGN TO SQORDER
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-SQORDER.
006400
006500     SELECT UNIORD-FILE ASSIGN TO UNIORD
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-UNIORD.
006800
006900     SELECT UNIITEM-FILE ASSIGN TO UNIITEM
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-UNIITEM.
007200*----------------------------------------------------------------*
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD SQCTLG-FILE.
007600     COPY SQCTLG.
007700
007800 FD SQLOCN-FILE.
007900     COPY SQLOCN.
008000
008100 FD SQPYMT-FILE.
008200     COPY SQPYMT.
008300
008400 FD SQORDER-FILE.
008500     COPY SQORDR.
008600
008700 FD UNIORD-FILE.
008800     COPY UNIORD.
008900
009000 FD UNIITEM-FILE.
009100     COPY UNIITEM.
009200*----------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400 01 WS-FILE-STATUS.
009500    05 FS-SQCTLG                              PIC X(2).
009600       88 FS-SQCTLG-OK                         VALUE '00'.
009700       88 FS-SQCTLG-EOF                        VALUE '10'.
009800    05 FS-SQLOCN                              PIC X(2).
009900       88 FS-SQLOCN-OK                         VALUE '00'.
010000       88 FS-SQLOCN-EOF                        VALUE '10'.
010100    05 FS-SQPYMT                              PIC X(2).
010200       88 FS-SQPYMT-OK                         VALUE '00'.
010300       88 FS-SQPYMT-EOF                        VALUE '10'.
010400    05 FS-SQORDER                             PIC X(2).
010500       88 FS-SQORDER-OK                        VALUE '00'.
010600       88 FS-SQORDER-EOF                       VALUE '10'.
010700    05 FS-UNIORD                              PIC X(2).
010800       88 FS-UNIORD-OK                         VALUE '00'.
010900    05 FS-UNIITEM                             PIC X(2).
011000       88 FS-UNIITEM-OK                        VALUE '00'.
011100    05 FILLER                                 PIC X(4).
011200*----------------------------------------------------------------*
011300* CATALOG TABLE - CATEGORY AND ITEM ROWS ARE LOADED VERBATIM;
011400* A VARIATION ROW IS RESOLVED AT LINE-ITEM TIME BY FOLLOWING
011500* ITS PARENT-ID BACK TO THE OWNING ITEM ROW.
011600*----------------------------------------------------------------*
011700 01 WS-CATALOGO-TABLA.
011800    05 WS-CAT-CANT                           PIC 9(4) COMP.
011900    05 WS-CAT-FILA OCCURS 200 TIMES
012000                   INDEXED BY WS-CAT-IDX.
012100       10 WS-CAT-OBJ-TYPE                    PIC X(10).
012200       10 WS-CAT-OBJ-ID                      PIC X(16).
012300       10 WS-CAT-PARENT-ID                   PIC X(16).
012400       10 WS-CAT-OBJ-NAME                    PIC X(40).
012500       10 WS-CAT-CATEGORY-ID                 PIC X(16).
012600    05 FILLER                                PIC X(4).
012700 77 WS-CAT-ENCONTRADO-SW                     PIC X(1).
012800    88 WS-CAT-ENCONTRADO                     VALUE 'Y'.
012900*----------------------------------------------------------------*
013000* LOCAL LOCATION-ID TO CANONICAL-NAME MAP (SEE RSTDDXF FOR WHY
013100* THIS SITS HERE INSTEAD OF IN THE SHARED REGISTRY).
013200*----------------------------------------------------------------*
013300 01 WS-LOCAL-TABLA.
013400    05 WS-LOCAL-CANT                         PIC 9(3) COMP.
013500    05 WS-LOCAL-FILA OCCURS 100 TIMES
013600                     INDEXED BY WS-LOCAL-IDX.
013700       10 WS-LOCAL-LOC-ID                    PIC X(12).
013800       10 WS-LOCAL-CANON-NAME                PIC X(30).
013900       10 WS-LOCAL-TZ-OFFSET
014000                    PIC S9(2) SIGN LEADING SEPARATE.
014100       10 WS-LOCAL-TZ-OFFSET-X REDEFINES
014200          WS-LOCAL-TZ-OFFSET                 PIC X(3).
014300    05 FILLER                                PIC X(4).
014400 77 WS-LOCAL-ENCONTRADO-SW                    PIC X(1).
014500    88 WS-LOCAL-ENCONTRADO                    VALUE 'Y'.
014600*----------------------------------------------------------------*
014700* PAYMENT LOOKUP KEYED BY ORDER ID.
014800*----------------------------------------------------------------*
014900 01 WS-PAGO-TABLA.
015000    05 WS-PAGO-CANT                          PIC 9(3) COMP.
015100    05 WS-PAGO-FILA OCCURS 100 TIMES
015200                    INDEXED BY WS-PAGO-IDX.
015300       10 WS-PAGO-ORDER-ID                   PIC X(16).
015400       10 WS-PAGO-SOURCE-TYPE                PIC X(10).
015500       10 WS-PAGO-CARD-BRAND                 PIC X(12).
015600    05 FILLER                                PIC X(4).
015700 77 WS-PAGO-ENCONTRADO-SW                     PIC X(1).
015800    88 WS-PAGO-ENCONTRADO                     VALUE 'Y'.
015900 77 WS-RUBRO-HITS-SQ                          PIC 9(3) COMP.
016000*----------------------------------------------------------------*
016100* WORK AREA FOR ORDER-HEADER AND LINE-ITEM PROCESSING.
016200*----------------------------------------------------------------*
016300 01 WS-ORDEN-AREA.
016400    05 WS-ORDEN-ID                           PIC X(23).
016500    05 WS-ORDEN-ID-PARTS REDEFINES WS-ORDEN-ID.
016600       10 WS-ORDEN-ID-PREFIJO                PIC X(3).
016700       10 WS-ORDEN-ID-RESTO                  PIC X(20).
016800    05 WS-LOC-CANON-NAME                     PIC X(30).
016900    05 WS-LOC-TZ-OFFSET
017000                 PIC S9(2) SIGN LEADING SEPARATE.
017100    05 WS-EFECTIVO-TS                        PIC 9(14).
017200    05 WS-CATEGORIA-ID-BUSCAR                PIC X(16).
017300    05 WS-ITEM-NOMBRE-BUSCADO                PIC X(40).
017400    05 WS-ITEM-CATEGORIA-BUSCADA             PIC X(20).
017500    05 WS-SUBTOTAL-CALC PIC S9(9) COMP.
017600    05 FILLER                                PIC X(4).
017700*----------------------------------------------------------------*
017800* CALL PARAMETER AREAS FOR THE SHARED TRANSFORM SUBPROGRAMS -
017900* COPIED HERE SO THE LAYOUT NEVER DRIFTS FROM WHAT RSTLOCRG,
018000* RSTLCLTM AND RSTITMXF DECLARE IN THEIR OWN LINKAGE SECTIONS.
018100*----------------------------------------------------------------*
018200     COPY LKLOCRG.
018300     COPY LKLCLTM.
018400     COPY LKITMXF.
018500*----------------------------------------------------------------*
018600 LINKAGE SECTION.
018700    COPY LOCTBL.
018800    COPY RUNTOTS.
018900*----------------------------------------------------------------*
019000 PROCEDURE DIVISION USING WS-LOC-REGISTRO, WS-CONTADORES.
019100*----------------------------------------------------------------*
019200
019300     PERFORM 1000-INICIAR-PROGRAMA
019400        THRU 1000-INICIAR-PROGRAMA-FIN.
019500
019600     PERFORM 2000-CARGAR-CATALOGO
019700        THRU 2000-CARGAR-CATALOGO-FIN
019800       UNTIL FS-SQCTLG-EOF.
019900
020000     PERFORM 2100-CARGAR-LOCALES
020100        THRU 2100-CARGAR-LOCALES-FIN
020200       UNTIL FS-SQLOCN-EOF.
020300
020400     PERFORM 2200-CARGAR-PAGOS
020500        THRU 2200-CARGAR-PAGOS-FIN
020600       UNTIL FS-SQPYMT-EOF.
020700
020800     PERFORM 2400-PROCESAR-ORDENES
020900        THRU 2400-PROCESAR-ORDENES-FIN
021000       UNTIL FS-SQORDER-EOF.
021100
021200     PERFORM 3000-FINALIZAR-PROGRAMA
021300        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021400
021500     EXIT PROGRAM.
021600
021700*----------------------------------------------------------------*
021800 1000-INICIAR-PROGRAMA.
021900
022000     DISPLAY 'PROCESSING SQUARE'.
022100     MOVE 0 TO WS-CAT-CANT.
022200     MOVE 0 TO WS-LOCAL-CANT.
022300     MOVE 0 TO WS-PAGO-CANT.
022400     MOVE 0 TO CNT-SQ-ORDERS.
022500
022600     OPEN INPUT SQCTLG-FILE.
022700     EVALUATE TRUE
022800         WHEN FS-SQCTLG-OK
022900             CONTINUE
023000         WHEN OTHER
023100             DISPLAY 'RSTSQXF: ERROR OPENING SQCTLG, STATUS: '
023200                      FS-SQCTLG
023300             STOP RUN
023400     END-EVALUATE.
023500
023600     OPEN INPUT SQLOCN-FILE.
023700     EVALUATE TRUE
023800         WHEN FS-SQLOCN-OK
023900             CONTINUE
024000         WHEN OTHER
024100             DISPLAY 'RSTSQXF: ERROR OPENING SQLOCN, STATUS: '
024200                      FS-SQLOCN
024300             STOP RUN
024400     END-EVALUATE.
024500
024600     OPEN INPUT SQPYMT-FILE.
024700     EVALUATE TRUE
024800         WHEN FS-SQPYMT-OK
024900             CONTINUE
025000         WHEN OTHER
025100             DISPLAY 'RSTSQXF: ERROR OPENING SQPYMT, STATUS: '
025200                      FS-SQPYMT
025300             STOP RUN
025400     END-EVALUATE.
025500
025600     OPEN INPUT SQORDER-FILE.
025700     EVALUATE TRUE
025800         WHEN FS-SQORDER-OK
025900             CONTINUE
026000         WHEN OTHER
026100             DISPLAY 'RSTSQXF: ERROR OPENING SQORDER, STATUS: '
026200                      FS-SQORDER
026300             STOP RUN
026400     END-EVALUATE.
026500
026600     OPEN EXTEND UNIORD-FILE.
026700     EVALUATE TRUE
026800         WHEN FS-UNIORD-OK
026900             CONTINUE
027000         WHEN OTHER
027100             DISPLAY 'RSTSQXF: ERROR OPENING UNIORD, STATUS: '
027200                      FS-UNIORD
027300             STOP RUN
027400     END-EVALUATE.
027500
027600     OPEN EXTEND UNIITEM-FILE.
027700     EVALUATE TRUE
027800         WHEN FS-UNIITEM-OK
027900             CONTINUE
028000         WHEN OTHER
028100             DISPLAY 'RSTSQXF: ERROR OPENING UNIITEM, STATUS: '
028200                      FS-UNIITEM
028300             STOP RUN
028400     END-EVALUATE.
028500
028600     PERFORM 2010-LEER-SQCTLG
028700        THRU 2010-LEER-SQCTLG-FIN.
028800
028900     PERFORM 2110-LEER-SQLOCN
029000        THRU 2110-LEER-SQLOCN-FIN.
029100
029200     PERFORM 2210-LEER-SQPYMT
029300        THRU 2210-LEER-SQPYMT-FIN.
029400
029500     PERFORM 2410-LEER-SQORDER
029600        THRU 2410-LEER-SQORDER-FIN.
029700
029800 1000-INICIAR-PROGRAMA-FIN.
029900     EXIT.
030000
030100*----------------------------------------------------------------*
030200* 2000-CARGAR-CATALOGO - LOADS THE CATALOG TABLE VERBATIM.
030300* VARIATION/CATEGORY RESOLUTION HAPPENS LATER, AT LINE-ITEM TIME.
030400*----------------------------------------------------------------*
030500 2000-CARGAR-CATALOGO.
030600
030700     IF WS-CAT-CANT < 200
030800         ADD 1 TO WS-CAT-CANT
030900         MOVE SQC-OBJ-TYPE TO WS-CAT-OBJ-TYPE (WS-CAT-CANT)
031000         MOVE SQC-OBJ-ID TO WS-CAT-OBJ-ID (WS-CAT-CANT)
031100         MOVE SQC-PARENT-ID TO WS-CAT-PARENT-ID (WS-CAT-CANT)
031200         MOVE SQC-OBJ-NAME TO WS-CAT-OBJ-NAME (WS-CAT-CANT)
031300         MOVE SQC-CATEGORY-ID
031400              TO WS-CAT-CATEGORY-ID (WS-CAT-CANT)
031500     END-IF.
031600
031700     PERFORM 2010-LEER-SQCTLG
031800        THRU 2010-LEER-SQCTLG-FIN.
031900
032000 2000-CARGAR-CATALOGO-FIN.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 2010-LEER-SQCTLG.
032500
032600     READ SQCTLG-FILE.
032700
032800     EVALUATE TRUE
032900         WHEN FS-SQCTLG-OK
033000             CONTINUE
033100         WHEN FS-SQCTLG-EOF
033200             CONTINUE
033300         WHEN OTHER
033400             DISPLAY 'RSTSQXF: ERROR READING SQCTLG, STATUS: '
033500                      FS-SQCTLG
033600             STOP RUN
033700     END-EVALUATE.
033800
033900 2010-LEER-SQCTLG-FIN.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300* 2100-CARGAR-LOCALES - LOADS THE LOCAL LOCATION MAP AND
034400* REGISTERS EACH LOCATION WITH THE SHARED REGISTRY (RULE R6).
034500*----------------------------------------------------------------*
034600 2100-CARGAR-LOCALES.
034700
034800     IF WS-LOCAL-CANT < 100
034900         ADD 1 TO WS-LOCAL-CANT
035000         MOVE SQL-LOC-ID TO WS-LOCAL-LOC-ID (WS-LOCAL-CANT)
035100         MOVE SQL-LOC-NAME
035200              TO WS-LOCAL-CANON-NAME (WS-LOCAL-CANT)
035300         MOVE SQL-TZ-OFFSET
035400              TO WS-LOCAL-TZ-OFFSET (WS-LOCAL-CANT)
035500
035600         MOVE SQL-LOC-NAME TO LK-LOCRG-CANONICAL-NAME
035700         MOVE 'SQUARE' TO LK-LOCRG-SOURCE-SYSTEM
035800         MOVE SQL-LOC-ID TO LK-LOCRG-SOURCE-ID
035900         MOVE SQL-TZ-OFFSET TO LK-LOCRG-TZ-OFFSET
036000         MOVE SQL-ADDR TO LK-LOCRG-ADDR-LINE-1
036100         MOVE SQL-CITY TO LK-LOCRG-CITY
036200         MOVE SQL-STATE TO LK-LOCRG-STATE
036300         MOVE SQL-ZIP TO LK-LOCRG-ZIP
036400         MOVE SQL-COUNTRY TO LK-LOCRG-COUNTRY
036500
036600         CALL 'RSTLOCRG' USING LK-LOCRG-AREA, WS-LOC-REGISTRO
036700     END-IF.
036800
036900     PERFORM 2110-LEER-SQLOCN
037000        THRU 2110-LEER-SQLOCN-FIN.
037100
037200 2100-CARGAR-LOCALES-FIN.
037300     EXIT.
037400
037500*----------------------------------------------------------------*
037600 2110-LEER-SQLOCN.
037700
037800     READ SQLOCN-FILE.
037900
038000     EVALUATE TRUE
038100         WHEN FS-SQLOCN-OK
038200             CONTINUE
038300         WHEN FS-SQLOCN-EOF
038400             CONTINUE
038500         WHEN OTHER
038600             DISPLAY 'RSTSQXF: ERROR READING SQLOCN, STATUS: '
038700                      FS-SQLOCN
038800             STOP RUN
038900     END-EVALUATE.
039000
039100 2110-LEER-SQLOCN-FIN.
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500* 2200-CARGAR-PAGOS - LOADS THE PAYMENT LOOKUP KEYED BY ORDER ID.
039600*----------------------------------------------------------------*
039700 2200-CARGAR-PAGOS.
039800
039900     IF WS-PAGO-CANT < 100
040000         ADD 1 TO WS-PAGO-CANT
040100         MOVE SQP-ORDER-ID TO WS-PAGO-ORDER-ID (WS-PAGO-CANT)
040200         MOVE SQP-SOURCE-TYPE
040300              TO WS-PAGO-SOURCE-TYPE (WS-PAGO-CANT)
040400         MOVE SQP-CARD-BRAND
040500              TO WS-PAGO-CARD-BRAND (WS-PAGO-CANT)
040600     END-IF.
040700
040800     PERFORM 2210-LEER-SQPYMT
040900        THRU 2210-LEER-SQPYMT-FIN.
041000
041100 2200-CARGAR-PAGOS-FIN.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500 2210-LEER-SQPYMT.
041600
041700     READ SQPYMT-FILE.
041800
041900     EVALUATE TRUE
042000         WHEN FS-SQPYMT-OK
042100             CONTINUE
042200         WHEN FS-SQPYMT-EOF
042300             CONTINUE
042400         WHEN OTHER
042500             DISPLAY 'RSTSQXF: ERROR READING SQPYMT, STATUS: '
042600                      FS-SQPYMT
042700             STOP RUN
042800     END-EVALUATE.
042900
043000 2210-LEER-SQPYMT-FIN.
043100     EXIT.
043200
043300*----------------------------------------------------------------*
043400* 2400-PROCESAR-ORDENES - ITEM-SEQ = 01 STARTS A NEW ORDER
043500* HEADER; EVERY RECORD, INCLUDING THE FIRST, CARRIES A LINE ITEM.
043600*----------------------------------------------------------------*
043700 2400-PROCESAR-ORDENES.
043800
043900     IF SQO-ITEM-SEQ = 01
044000         PERFORM 2415-NUEVA-ORDEN
044100            THRU 2415-NUEVA-ORDEN-FIN
044200     END-IF.
044300
044400     PERFORM 2430-ARMAR-ITEM
044500        THRU 2430-ARMAR-ITEM-FIN.
044600
044700     PERFORM 2410-LEER-SQORDER
044800        THRU 2410-LEER-SQORDER-FIN.
044900
045000 2400-PROCESAR-ORDENES-FIN.
045100     EXIT.
045200
045300*----------------------------------------------------------------*
045400 2410-LEER-SQORDER.
045500
045600     READ SQORDER-FILE.
045700
045800     EVALUATE TRUE
045900         WHEN FS-SQORDER-OK
046000             CONTINUE
046100         WHEN FS-SQORDER-EOF
046200             CONTINUE
046300         WHEN OTHER
046400             DISPLAY 'RSTSQXF: ERROR READING SQORDER, STATUS: '
046500                      FS-SQORDER
046600             STOP RUN
046700     END-EVALUATE.
046800
046900 2410-LEER-SQORDER-FIN.
047000     EXIT.
047100
047200*----------------------------------------------------------------*
047300* 2415-NUEVA-ORDEN - RESOLVES THE LOCATION (RULE R7), PICKS THE
047400* EFFECTIVE TIMESTAMP, DERIVES LOCAL TIME FIELDS (RULE R5), MAPS
047500* TYPE/STATUS (RULES R8B/R9B), LOOKS UP THE PAYMENT, AND WRITES
047600* THE UNIFIED ORDER RECORD.
047700*----------------------------------------------------------------*
047800 2415-NUEVA-ORDEN.
047900
048000     PERFORM 2416-BUSCAR-LOCAL
048100        THRU 2416-BUSCAR-LOCAL-FIN.
048200
048300     MOVE 'SQ_' TO WS-ORDEN-ID-PREFIJO.
048400     MOVE SQO-ORDER-ID TO WS-ORDEN-ID-RESTO.
048500
048600     IF SQO-CLOSED-TS > 0
048700         MOVE SQO-CLOSED-TS TO WS-EFECTIVO-TS
048800     ELSE
048900         MOVE SQO-CREATED-TS TO WS-EFECTIVO-TS
049000     END-IF.
049100
049200     MOVE WS-EFECTIVO-TS TO LK-LCLTM-UTC-TS.
049300     MOVE WS-LOC-TZ-OFFSET TO LK-LCLTM-TZ-OFFSET.
049400     CALL 'RSTLCLTM' USING LK-LCLTM-AREA.
049500
049600     MOVE WS-ORDEN-ID TO UNO-ORDER-ID.
049700     MOVE 'SQUARE' TO UNO-SOURCE-SYSTEM.
049800     MOVE WS-LOC-CANON-NAME TO UNO-LOCATION-NAME.
049900     MOVE SQO-ORDER-ID TO UNO-EXTERNAL-ID.
050000     MOVE WS-EFECTIVO-TS TO UNO-TIMESTAMP-UTC.
050100     MOVE LK-LCLTM-BUSINESS-DATE TO UNO-BUSINESS-DATE.
050200     MOVE LK-LCLTM-HOUR-OF-DAY TO UNO-HOUR-OF-DAY.
050300     MOVE LK-LCLTM-DAY-OF-WEEK TO UNO-DAY-OF-WEEK.
050400
050500     PERFORM 2417-MAPEAR-TIPO THRU 2417-MAPEAR-TIPO-FIN.
050600     PERFORM 2418-MAPEAR-ESTADO THRU 2418-MAPEAR-ESTADO-FIN.
050700     PERFORM 2419-BUSCAR-PAGO THRU 2419-BUSCAR-PAGO-FIN.
050800
050900     MOVE SQO-TOTAL-CENTS TO UNO-TOTAL-CENTS.
051000     COMPUTE WS-SUBTOTAL-CALC =
051100          SQO-TOTAL-CENTS - SQO-TAX-CENTS - SQO-TIP-CENTS.
051200     MOVE WS-SUBTOTAL-CALC TO UNO-SUBTOTAL-CENTS.
051300     MOVE SQO-TAX-CENTS TO UNO-TAX-CENTS.
051400     MOVE SQO-TIP-CENTS TO UNO-TIP-CENTS.
051500     MOVE WS-SUBTOTAL-CALC TO UNO-NET-REV-CENTS.
051600     MOVE 0 TO UNO-FEE-CENTS.
051700
051800     WRITE WS-UNIORD-RECORD.
051900
052000     ADD 1 TO CNT-SQ-ORDERS.
052100     ADD 1 TO CNT-TOTAL-ORDERS.
052200     ADD WS-SUBTOTAL-CALC TO CNT-NET-REV-CENTS.
052300
052400 2415-NUEVA-ORDEN-FIN.
052500     EXIT.
052600
052700*----------------------------------------------------------------*
052800* 2416-BUSCAR-LOCAL - RULE R7.  UNKNOWN LOCATION ID GETS A
052900* FALLBACK NAME AND IS REGISTERED WITH THE DEFAULT OFFSET.
053000*----------------------------------------------------------------*
053100 2416-BUSCAR-LOCAL.
053200
053300     SET WS-LOCAL-ENCONTRADO TO FALSE.
053400
053500     IF WS-LOCAL-CANT > 0
053600         SET WS-LOCAL-IDX TO 1
053700         SEARCH WS-LOCAL-FILA
053800             AT END
053900                 CONTINUE
054000             WHEN WS-LOCAL-LOC-ID (WS-LOCAL-IDX) =
054100                  SQO-LOCATION-ID
054200                 SET WS-LOCAL-ENCONTRADO TO TRUE
054300         END-SEARCH
054400     END-IF.
054500
054600     IF WS-LOCAL-ENCONTRADO
054700         MOVE WS-LOCAL-CANON-NAME (WS-LOCAL-IDX)
054800              TO WS-LOC-CANON-NAME
054900         MOVE WS-LOCAL-TZ-OFFSET (WS-LOCAL-IDX)
055000              TO WS-LOC-TZ-OFFSET
055100     ELSE
055200         STRING 'Square-' DELIMITED BY SIZE
055300                SQO-LOCATION-ID DELIMITED BY SIZE
055400                INTO WS-LOC-CANON-NAME
055500         MOVE -05 TO WS-LOC-TZ-OFFSET
055600
055700         MOVE WS-LOC-CANON-NAME TO LK-LOCRG-CANONICAL-NAME
055800         MOVE 'SQUARE' TO LK-LOCRG-SOURCE-SYSTEM
055900         MOVE SQO-LOCATION-ID TO LK-LOCRG-SOURCE-ID
056000         MOVE -05 TO LK-LOCRG-TZ-OFFSET
056100         MOVE SPACES TO LK-LOCRG-ADDR-LINE-1
056200         MOVE SPACES TO LK-LOCRG-CITY
056300         MOVE SPACES TO LK-LOCRG-STATE
056400         MOVE SPACES TO LK-LOCRG-ZIP
056500         MOVE SPACES TO LK-LOCRG-COUNTRY
056600
056700         CALL 'RSTLOCRG' USING LK-LOCRG-AREA, WS-LOC-REGISTRO
056800     END-IF.
056900
057000 2416-BUSCAR-LOCAL-FIN.
057100     EXIT.
057200
057300*----------------------------------------------------------------*
057400* 2417-MAPEAR-TIPO - RULE R8B.
057500*----------------------------------------------------------------*
057600 2417-MAPEAR-TIPO.
057700
057800     IF SQO-FULFILL-TYPE = 'PICKUP'
057900         MOVE 'TAKE_OUT' TO UNO-ORDER-TYPE
058000     ELSE
058100         MOVE 0 TO WS-RUBRO-HITS-SQ
058200         INSPECT SQO-FULFILL-TYPE TALLYING WS-RUBRO-HITS-SQ
058300                 FOR ALL 'DELIVERY'
058400         IF WS-RUBRO-HITS-SQ > 0
058500             MOVE 'DELIVERY' TO UNO-ORDER-TYPE
058600         ELSE
058700             MOVE 0 TO WS-RUBRO-HITS-SQ
058800             INSPECT SQO-FULFILL-TYPE
058900                     TALLYING WS-RUBRO-HITS-SQ FOR ALL 'DINE'
059000             IF WS-RUBRO-HITS-SQ > 0
059100                 MOVE 'DINE_IN' TO UNO-ORDER-TYPE
059200             ELSE
059300                 MOVE 'DINE_IN' TO UNO-ORDER-TYPE
059400             END-IF
059500         END-IF
059600     END-IF.
059700
059800 2417-MAPEAR-TIPO-FIN.
059900     EXIT.
060000
060100*----------------------------------------------------------------*
060200* 2418-MAPEAR-ESTADO - RULE R9B.
060300*----------------------------------------------------------------*
060400 2418-MAPEAR-ESTADO.
060500
060600     EVALUATE SQO-STATE
060700         WHEN 'COMPLETED'
060800             MOVE 'COMPLETED' TO UNO-STATUS
060900         WHEN 'CANCELED'
061000         WHEN 'CANCELLED'
061100             MOVE 'CANCELLED' TO UNO-STATUS
061200         WHEN 'OPEN'
061300         WHEN 'DRAFT'
061400             MOVE 'OPEN' TO UNO-STATUS
061500         WHEN SPACES
061600             MOVE 'COMPLETED' TO UNO-STATUS
061700         WHEN OTHER
061800             MOVE 'COMPLETED' TO UNO-STATUS
061900     END-EVALUATE.
062000
062100 2418-MAPEAR-ESTADO-FIN.
062200     EXIT.
062300
062400*----------------------------------------------------------------*
062500* 2419-BUSCAR-PAGO - NO MATCH LEAVES METHOD "UNKNOWN" AND A
062600* BLANK CARD BRAND.
062700*----------------------------------------------------------------*
062800 2419-BUSCAR-PAGO.
062900
063000     SET WS-PAGO-ENCONTRADO TO FALSE.
063100
063200     IF WS-PAGO-CANT > 0
063300         SET WS-PAGO-IDX TO 1
063400         SEARCH WS-PAGO-FILA
063500             AT END
063600                 CONTINUE
063700             WHEN WS-PAGO-ORDER-ID (WS-PAGO-IDX) = SQO-ORDER-ID
063800                 SET WS-PAGO-ENCONTRADO TO TRUE
063900         END-SEARCH
064000     END-IF.
064100
064200     IF WS-PAGO-ENCONTRADO
064300         MOVE WS-PAGO-SOURCE-TYPE (WS-PAGO-IDX)
064400              TO UNO-PAYMENT-METHOD
064500         MOVE WS-PAGO-CARD-BRAND (WS-PAGO-IDX)
064600              TO UNO-CARD-BRAND
064700     ELSE
064800         MOVE 'UNKNOWN' TO UNO-PAYMENT-METHOD
064900         MOVE SPACES TO UNO-CARD-BRAND
065000     END-IF.
065100
065200 2419-BUSCAR-PAGO-FIN.
065300     EXIT.
065400
065500*----------------------------------------------------------------*
065600* 2430-ARMAR-ITEM - RESOLVES THE CATALOG NAME/CATEGORY, THEN
065700* RUNS RULES R2/R3/R4/R10 VIA THE SHARED ITEM TRANSFORM.
065800*----------------------------------------------------------------*
065900 2430-ARMAR-ITEM.
066000
066100     PERFORM 2431-RESOLVER-CATALOGO
066200        THRU 2431-RESOLVER-CATALOGO-FIN.
066300
066400     MOVE WS-ITEM-NOMBRE-BUSCADO TO LK-ITMXF-ITEM-NAME-IN.
066500     MOVE SQO-ITEM-QTY TO LK-ITMXF-ITEM-QTY-IN.
066600     MOVE WS-ITEM-CATEGORIA-BUSCADA TO LK-ITMXF-CATEGORY-IN.
066700     MOVE SQO-GROSS-SALES-CENTS TO LK-ITMXF-LINE-TOTAL-CENTS.
066800
066900     CALL 'RSTITMXF' USING LK-ITMXF-AREA.
067000
067100     MOVE WS-ORDEN-ID TO UNI-ORDER-ID.
067200     MOVE SQO-ITEM-SEQ TO UNI-ITEM-SEQ.
067300     MOVE WS-ITEM-NOMBRE-BUSCADO TO UNI-ITEM-NAME.
067400     MOVE LK-ITMXF-CANONICAL-NAME-OUT TO UNI-CANONICAL-NAME.
067500     MOVE LK-ITMXF-CATEGORY-OUT TO UNI-CATEGORY.
067600     MOVE LK-ITMXF-QUANTITY-OUT TO UNI-QUANTITY.
067700     MOVE LK-ITMXF-UNIT-PRICE-OUT TO UNI-UNIT-PRICE-CENTS.
067800     MOVE SQO-GROSS-SALES-CENTS TO UNI-TOTAL-PRICE-CENTS.
067900
068000     WRITE WS-UNIITEM-RECORD.
068100
068200     ADD 1 TO CNT-TOTAL-ITEMS.
068300
068400 2430-ARMAR-ITEM-FIN.
068500     EXIT.
068600
068700*----------------------------------------------------------------*
068800* 2431-RESOLVER-CATALOGO - A VARIATION ROW BORROWS ITS PARENT
068900* ITEM'S NAME AND CATEGORY-ID; ANY OTHER ROW USES ITS OWN.  THE
069000* CATEGORY-ID IS THEN RESOLVED TO ITS DISPLAY NAME BY A SECOND
069100* TABLE PASS.  NO MATCH AT ALL FALLS BACK TO THE LINE'S OWN
069200* ITEM NAME AND CATEGORY "UNKNOWN" (RULE R4 STILL NORMALIZES
069300* WHATEVER CATEGORY TEXT COMES OUT OF THIS PARAGRAPH).
069400*----------------------------------------------------------------*
069500 2431-RESOLVER-CATALOGO.
069600
069700     SET WS-CAT-ENCONTRADO TO FALSE.
069800     MOVE SQO-ITEM-NAME TO WS-ITEM-NOMBRE-BUSCADO.
069900     MOVE 'UNKNOWN' TO WS-ITEM-CATEGORIA-BUSCADA.
070000
070100     IF WS-CAT-CANT > 0
070200         SET WS-CAT-IDX TO 1
070300         SEARCH WS-CAT-FILA
070400             AT END
070500                 CONTINUE
070600             WHEN WS-CAT-OBJ-ID (WS-CAT-IDX) =
070700                  SQO-CATALOG-OBJ-ID
070800                 SET WS-CAT-ENCONTRADO TO TRUE
070900         END-SEARCH
071000     END-IF.
071100
071200     IF WS-CAT-ENCONTRADO
071300         IF WS-CAT-OBJ-TYPE (WS-CAT-IDX) = 'VARIATION'
071400             PERFORM 2432-RESOLVER-PADRE
071500                THRU 2432-RESOLVER-PADRE-FIN
071600         ELSE
071700             MOVE WS-CAT-OBJ-NAME (WS-CAT-IDX)
071800                  TO WS-ITEM-NOMBRE-BUSCADO
071900             MOVE WS-CAT-CATEGORY-ID (WS-CAT-IDX)
072000                  TO WS-CATEGORIA-ID-BUSCAR
072100             PERFORM 2433-RESOLVER-CATEGORIA
072200                THRU 2433-RESOLVER-CATEGORIA-FIN
072300         END-IF
072400     END-IF.
072500
072600 2431-RESOLVER-CATALOGO-FIN.
072700     EXIT.
072800
072900*----------------------------------------------------------------*
073000 2432-RESOLVER-PADRE.
073100
073200     MOVE WS-CAT-PARENT-ID (WS-CAT-IDX) TO WS-CATEGORIA-ID-BUSCAR.
073300     SET WS-CAT-ENCONTRADO TO FALSE.
073400     SET WS-CAT-IDX TO 1.
073500     SEARCH WS-CAT-FILA
073600         AT END
073700             CONTINUE
073800         WHEN WS-CAT-OBJ-ID (WS-CAT-IDX) = WS-CATEGORIA-ID-BUSCAR
073900             SET WS-CAT-ENCONTRADO TO TRUE
074000     END-SEARCH.
074100
074200     IF WS-CAT-ENCONTRADO
074300         MOVE WS-CAT-OBJ-NAME (WS-CAT-IDX)
074400              TO WS-ITEM-NOMBRE-BUSCADO
074500         MOVE WS-CAT-CATEGORY-ID (WS-CAT-IDX)
074600              TO WS-CATEGORIA-ID-BUSCAR
074700         PERFORM 2433-RESOLVER-CATEGORIA
074800            THRU 2433-RESOLVER-CATEGORIA-FIN
074900     END-IF.
075000
075100 2432-RESOLVER-PADRE-FIN.
075200     EXIT.
075300
075400*----------------------------------------------------------------*
075500 2433-RESOLVER-CATEGORIA.
075600
075700     SET WS-CAT-ENCONTRADO TO FALSE.
075800
075900     IF WS-CAT-CANT > 0
076000         SET WS-CAT-IDX TO 1
076100         SEARCH WS-CAT-FILA
076200             AT END
076300                 CONTINUE
076400             WHEN WS-CAT-OBJ-ID (WS-CAT-IDX) =
076500                  WS-CATEGORIA-ID-BUSCAR
076600                 AND WS-CAT-OBJ-TYPE (WS-CAT-IDX) = 'CATEGORY'
076700                 SET WS-CAT-ENCONTRADO TO TRUE
076800         END-SEARCH
076900     END-IF.
077000
077100     IF WS-CAT-ENCONTRADO
077200         MOVE WS-CAT-OBJ-NAME (WS-CAT-IDX)
077300              TO WS-ITEM-CATEGORIA-BUSCADA
077400     END-IF.
077500
077600 2433-RESOLVER-CATEGORIA-FIN.
077700     EXIT.
077800
077900*----------------------------------------------------------------*
078000 3000-FINALIZAR-PROGRAMA.
078100
078200     CLOSE SQCTLG-FILE SQLOCN-FILE SQPYMT-FILE SQORDER-FILE
078300           UNIORD-FILE UNIITEM-FILE.
078400
078500     DISPLAY 'PROCESSED ' CNT-SQ-ORDERS ' ORDERS FROM SQUARE'.
078600
078700 3000-FINALIZAR-PROGRAMA-FIN.
078800     EXIT.
078900
079000*----------------------------------------------------------------*
079100 END PROGRAM RSTSQXF.
