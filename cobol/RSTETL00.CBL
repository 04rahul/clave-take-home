000100******************************************************************
000200* PROGRAM:  RSTETL00
000300* PURPOSE:  MAIN DRIVER FOR THE MULTI-CHANNEL RESTAURANT ORDER
000400*           ETL.  CREATES THE TWO SHARED UNIFIED LEDGER FILES,
000500*           CALLS THE DOORDASH, SQUARE AND TOAST TRANSFORMERS IN
000600*           TURN AGAINST A SHARED LOCATION REGISTRY AND CONTROL
000700*           TOTALS AREA, THEN DUMPS THE REGISTRY AND DISPLAYS THE
000800*           GRAND TOTALS.
000900* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. RSTETL00.
001300 AUTHOR. R M HOLLOWAY.
001400 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001500 DATE-WRITTEN. 04/22/1985.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*----------------------------------------------------------------*
001900*                       C H A N G E    L O G                     *
002000*----------------------------------------------------------------*
002100* 04/22/85 RMH  ORIGINAL WRITE - MONTHLY CARD STATEMENT BATCH RUN
002200*               DRIVING THE CARD-MASTER LOOKUP AND FIELD
002300*               VALIDATION SUBPROGRAMS AGAINST THE CONSUMPTION
002400*               TAPE.
002500* 03/18/91 MCO  REQ 91-118 - ADD THE DISPLAYED CONTROL-TOTAL
002600*               LINES AT END OF RUN.
002700* 09/14/98 MCO  YEAR 2000 - WIDEN ALL TIMESTAMP FIELDS TO 4-DIGIT
002800*               YEAR, LOG ENTRY FOR THE Y2K AUDIT FILE.
002900* 10/02/08 RMH  RETIRE THE CARD STATEMENT RUN - STATEMENT
003000*               PRODUCTION MOVED TO THE CARD PROCESSOR'S OWN
003100*               SYSTEM.
003200* 12/11/13 TJF  COMPLETE RESHAPE INTO THE RESTAURANT ORDER ETL
003300*               DRIVER (REQ 13-DD01).  OWNS CREATION OF THE
003400*               UNIFIED ORDER/ITEM FILES AND CALLS THE NEW
003500*               DOORDASH TRANSFORMER AGAINST A SHARED LOCATION
003600*               REGISTRY AND CONTROL-TOTALS AREA.
003700* 06/20/16 SAP  ADD THE SQUARE TRANSFORMER CALL (REQ 16-SQ02),
003800*               SAME REGISTRY AND TOTALS AREA.
003900* 08/05/19 DKO  ADD THE TOAST TRANSFORMER CALL (REQ 19-TS03),
004000*               SAME REGISTRY AND TOTALS AREA.
004100* 03/02/24 WRB  REQ 24-0019 - DUMP THE LOCATION REGISTRY TO
004200*               UNILOCN AFTER ALL THREE CHANNELS HAVE RUN, SO
004300*               DOWNSTREAM REPORTING NO LONGER HAS TO REBUILD
004400*               IT FROM THE THREE SOURCE LOCATION FEEDS.
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT UNIORD-FILE ASSIGN TO UNIORD
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-UNIORD.
005500
005600     SELECT UNIITEM-FILE ASSIGN TO UNIITEM
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-UNIITEM.
005900
006000     SELECT UNILOCN-FILE ASSIGN TO UNILOCN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-UNILOCN.
006300*----------------------------------------------------------------*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD UNIORD-FILE.
006700     COPY UNIORD.
006800
006900 FD UNIITEM-FILE.
007000     COPY UNIITEM.
007100
007200 FD UNILOCN-FILE.
007300     COPY UNILOCN.
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600 01 WS-FILE-STATUS.
007700    05 FS-UNIORD                              PIC X(2).
007800       88 FS-UNIORD-OK                         VALUE '00'.
007900    05 FS-UNIITEM                             PIC X(2).
008000       88 FS-UNIITEM-OK                        VALUE '00'.
008100    05 FS-UNILOCN                             PIC X(2).
008200       88 FS-UNILOCN-OK                        VALUE '00'.
008300    05 FILLER                                 PIC X(4).
008400*----------------------------------------------------------------*
008500* SHARED LOCATION REGISTRY AND CONTROL TOTALS - OWNED HERE, THEN
008600* PASSED BY REFERENCE TO EACH CHANNEL TRANSFORMER IN TURN SO
008700* ALL THREE ACCUMULATE INTO THE SAME TABLES.
008800*----------------------------------------------------------------*
008900     COPY LOCTBL.
009000     COPY RUNTOTS.
009100*----------------------------------------------------------------*
009200 PROCEDURE DIVISION.
009300*----------------------------------------------------------------*
009400
009500     PERFORM 1000-INICIAR-PROGRAMA
009600        THRU 1000-INICIAR-PROGRAMA-FIN.
009700
009800     PERFORM 2000-PROCESAR-CANALES
009900        THRU 2000-PROCESAR-CANALES-FIN.
010000
010100     PERFORM 3000-FINALIZAR-PROGRAMA
010200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
010300
010400     STOP RUN.
010500
010600*----------------------------------------------------------------*
010700 1000-INICIAR-PROGRAMA.
010800
010900     INITIALIZE WS-LOC-REGISTRO.
011000     INITIALIZE WS-CONTADORES.
011100
011200     OPEN OUTPUT UNIORD-FILE.
011300     EVALUATE TRUE
011400         WHEN FS-UNIORD-OK
011500             CONTINUE
011600         WHEN OTHER
011700             DISPLAY 'RSTETL00: ERROR CREATING UNIORD, STATUS: '
011800                      FS-UNIORD
011900             STOP RUN
012000     END-EVALUATE.
012100     CLOSE UNIORD-FILE.
012200
012300     OPEN OUTPUT UNIITEM-FILE.
012400     EVALUATE TRUE
012500         WHEN FS-UNIITEM-OK
012600             CONTINUE
012700         WHEN OTHER
012800             DISPLAY 'RSTETL00: ERROR CREATING UNIITEM, STATUS: '
012900                      FS-UNIITEM
013000             STOP RUN
013100     END-EVALUATE.
013200     CLOSE UNIITEM-FILE.
013300
013400 1000-INICIAR-PROGRAMA-FIN.
013500     EXIT.
013600
013700*----------------------------------------------------------------*
013800* 2000-PROCESAR-CANALES - EACH TRANSFORMER REOPENS UNIORD AND
013900* UNIITEM IN EXTEND MODE, SO THE ORDER CALLED HERE IS ALSO THE
014000* ORDER THE RECORDS LAND IN THE TWO SHARED OUTPUT FILES.
014100*----------------------------------------------------------------*
014200 2000-PROCESAR-CANALES.
014300
014400     CALL 'RSTDDXF' USING WS-LOC-REGISTRO, WS-CONTADORES.
014500
014600     CALL 'RSTSQXF' USING WS-LOC-REGISTRO, WS-CONTADORES.
014700
014800     CALL 'RSTTSXF' USING WS-LOC-REGISTRO, WS-CONTADORES.
014900
015000 2000-PROCESAR-CANALES-FIN.
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400* 3000-FINALIZAR-PROGRAMA - DUMPS THE REGISTRY BUILT UP BY THE
015500* THREE TRANSFORMERS AND DISPLAYS THE GRAND TOTALS (RULE R11).
015600*----------------------------------------------------------------*
015700 3000-FINALIZAR-PROGRAMA.
015800
015900     OPEN OUTPUT UNILOCN-FILE.
016000     EVALUATE TRUE
016100         WHEN FS-UNILOCN-OK
016200             CONTINUE
016300         WHEN OTHER
016400             DISPLAY 'RSTETL00: ERROR CREATING UNILOCN, STATUS: '
016500                      FS-UNILOCN
016600             STOP RUN
016700     END-EVALUATE.
016800
016900     IF LRG-LOC-COUNT > 0
017000         PERFORM 3100-ESCRIBIR-LOCAL
017100            THRU 3100-ESCRIBIR-LOCAL-FIN
017200           VARYING LRG-IDX FROM 1 BY 1
017300             UNTIL LRG-IDX > LRG-LOC-COUNT
017400     END-IF.
017500
017600     CLOSE UNILOCN-FILE.
017700
017800     DISPLAY 'TOTAL ORDERS: ' CNT-TOTAL-ORDERS.
017900     DISPLAY 'TOTAL ITEMS: ' CNT-TOTAL-ITEMS.
018000     DISPLAY 'TOTAL NET REVENUE CENTS: ' CNT-NET-REV-CENTS.
018100
018200 3000-FINALIZAR-PROGRAMA-FIN.
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600 3100-ESCRIBIR-LOCAL.
018700
018800     MOVE LRG-CANONICAL-NAME (LRG-IDX) TO UNL-CANONICAL-NAME.
018900     MOVE LRG-SOURCE-SYSTEM (LRG-IDX) TO UNL-SOURCE-SYSTEM.
019000     MOVE LRG-SOURCE-ID (LRG-IDX) TO UNL-SOURCE-ID.
019100     MOVE LRG-TZ-OFFSET (LRG-IDX) TO UNL-TZ-OFFSET.
019200     MOVE LRG-ADDR-LINE-1 (LRG-IDX) TO UNL-ADDR-LINE-1.
019300     MOVE LRG-CITY (LRG-IDX) TO UNL-CITY.
019400     MOVE LRG-STATE (LRG-IDX) TO UNL-STATE.
019500     MOVE LRG-ZIP (LRG-IDX) TO UNL-ZIP.
019600     MOVE LRG-COUNTRY (LRG-IDX) TO UNL-COUNTRY.
019700
019800     WRITE WS-UNILOCN-RECORD.
019900
020000 3100-ESCRIBIR-LOCAL-FIN.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400 END PROGRAM RSTETL00.
