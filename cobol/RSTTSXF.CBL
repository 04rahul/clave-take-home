000100******************************************************************
000200* PROGRAM:  RSTTSXF
000300* PURPOSE:  TOAST CHECK/SELECTION FEED TRANSFORMER.  EACH SOURCE
000400*           ORDER MAY CARRY SEVERAL CHECKS; EACH CHECK BECOMES
000500*           ONE UNIFIED ORDER.  VOIDED LINE SELECTIONS ARE
000600*           DROPPED ENTIRELY.  WRITES TO THE SAME TWO OUTPUT
000700*           FILES SHARED BY THE OTHER TWO CHANNELS.
000800* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RSTTSXF.
001200 AUTHOR. D K OTERO.
001300 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001400 DATE-WRITTEN. 09/12/1983.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------*
001800*                       C H A N G E    L O G                     *
001900*----------------------------------------------------------------*
002000* 09/12/83 DKO  ORIGINAL WRITE - WEEKEND CATERING DEPOSIT
002100*               TRACKING RUN AGAINST THE BANQUET LEDGER TAPE.
002200* 04/03/87 TJF  ADD SECOND DEPOSIT TIER FOR HOLIDAY BOOKINGS.
002300* 02/19/95 RMH  FIX DEPOSIT REFUND POSTING ON CANCELLED EVENTS.
002400* 09/30/98 MCO  YEAR 2000 - WIDEN ALL TIMESTAMP FIELDS TO 4-DIGIT
002500*               YEAR, LOG ENTRY FOR THE Y2K AUDIT FILE.
002600* 02/11/99 MCO  YEAR 2000 - RETEST AGAINST 12/31/1999 AND
002700*               01/01/2000 ROLLOVER DATES, NO FURTHER CHANGES.
002800* 07/14/11 RMH  RETIRE THE CATERING DEPOSIT FEED - BANQUET
002900*               DEPARTMENT NOW BILLS DIRECT THROUGH THE POS.
003000* 08/05/19 SAP  COMPLETE RESHAPE TO CONSUME THE NEW TOAST
003100*               CHECK/SELECTION EXTRACT FILES (REQ 19-TS03).
003200*               LOCATION/CHECK/SELECTION LAYOUTS AND UNIFIED
003300*               LEDGER OUTPUT ALL NEW WITH THIS REQ.
003400* 03/02/24 WRB  FALLBACK LOCATION NAME NOW REGISTERED THROUGH
003500*               RSTLOCRG INSTEAD OF BEING WRITTEN DIRECTLY,
003600*               MATCHING THE OTHER TWO CHANNELS (REQ 24-0019).
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TSLOCN-FILE ASSIGN TO TSLOCN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-TSLOCN.
004700
004800     SELECT TSCHECK-FILE ASSIGN TO TSCHECK
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-TSCHECK.
005100
005200     SELECT UNIORD-FILE ASSIGN TO UNIORD
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-UNIORD.
005500
005600     SELECT UNIITEM-FILE ASSIGN TO UNIITEM
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-UNIITEM.
005900*----------------------------------------------------------------*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD TSLOCN-FILE.
006300     COPY TSLOCN.
006400
006500 FD TSCHECK-FILE.
006600     COPY TSCHECK.
006700
006800 FD UNIORD-FILE.
006900     COPY UNIORD.
007000
007100 FD UNIITEM-FILE.
007200     COPY UNIITEM.
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500 01 WS-FILE-STATUS.
007600    05 FS-TSLOCN                              PIC X(2).
007700       88 FS-TSLOCN-OK                         VALUE '00'.
007800       88 FS-TSLOCN-EOF                        VALUE '10'.
007900    05 FS-TSCHECK                             PIC X(2).
008000       88 FS-TSCHECK-OK                        VALUE '00'.
008100       88 FS-TSCHECK-EOF                       VALUE '10'.
008200    05 FS-UNIORD                              PIC X(2).
008300       88 FS-UNIORD-OK                         VALUE '00'.
008400    05 FS-UNIITEM                             PIC X(2).
008500       88 FS-UNIITEM-OK                        VALUE '00'.
008600    05 FILLER                                 PIC X(4).
008700*----------------------------------------------------------------*
008800* LOCAL RESTAURANT-GUID TO CANONICAL-NAME MAP (SEE RSTDDXF FOR
008900* WHY THIS SITS HERE INSTEAD OF IN THE SHARED REGISTRY).
009000*----------------------------------------------------------------*
009100 01 WS-LOCAL-TABLA.
009200    05 WS-LOCAL-CANT                         PIC 9(3) COMP.
009300    05 WS-LOCAL-FILA OCCURS 100 TIMES
009400                     INDEXED BY WS-LOCAL-IDX.
009500       10 WS-LOCAL-GUID                      PIC X(12).
009600       10 WS-LOCAL-CANON-NAME                PIC X(30).
009700       10 WS-LOCAL-TZ-OFFSET
009800                    PIC S9(2) SIGN LEADING SEPARATE.
009900       10 WS-LOCAL-TZ-OFFSET-X REDEFINES
010000          WS-LOCAL-TZ-OFFSET                 PIC X(3).
010100    05 FILLER                                PIC X(4).
010200 77 WS-LOCAL-ENCONTRADO-SW                    PIC X(1).
010300    88 WS-LOCAL-ENCONTRADO                    VALUE 'Y'.
010400*----------------------------------------------------------------*
010500* WORK AREA FOR CHECK-HEADER AND SELECTION PROCESSING.
010600*----------------------------------------------------------------*
010700 01 WS-ORDEN-AREA.
010800    05 WS-ORDEN-ID                           PIC X(23).
010900    05 WS-ORDEN-ID-PARTS REDEFINES WS-ORDEN-ID.
011000       10 WS-ORDEN-ID-PREFIJO                PIC X(3).
011100       10 WS-ORDEN-ID-RESTO                  PIC X(20).
011200    05 WS-LOC-CANON-NAME                     PIC X(30).
011300    05 WS-LOC-TZ-OFFSET
011400                 PIC S9(2) SIGN LEADING SEPARATE.
011500    05 WS-EFECTIVO-TS                        PIC 9(14).
011600    05 FILLER                                PIC X(4).
011700*----------------------------------------------------------------*
011800* CALL PARAMETER AREAS FOR THE SHARED TRANSFORM SUBPROGRAMS -
011900* COPIED HERE SO THE LAYOUT NEVER DRIFTS FROM WHAT RSTLOCRG,
012000* RSTLCLTM AND RSTITMXF DECLARE IN THEIR OWN LINKAGE SECTIONS.
012100*----------------------------------------------------------------*
012200     COPY LKLOCRG.
012300     COPY LKLCLTM.
012400     COPY LKITMXF.
012500*----------------------------------------------------------------*
012600 LINKAGE SECTION.
012700    COPY LOCTBL.
012800    COPY RUNTOTS.
012900*----------------------------------------------------------------*
013000 PROCEDURE DIVISION USING WS-LOC-REGISTRO, WS-CONTADORES.
013100*----------------------------------------------------------------*
013200
013300     PERFORM 1000-INICIAR-PROGRAMA
013400        THRU 1000-INICIAR-PROGRAMA-FIN.
013500
013600     PERFORM 2000-CARGAR-LOCALES
013700        THRU 2000-CARGAR-LOCALES-FIN
013800       UNTIL FS-TSLOCN-EOF.
013900
014000     PERFORM 2400-PROCESAR-CHECKS
014100        THRU 2400-PROCESAR-CHECKS-FIN
014200       UNTIL FS-TSCHECK-EOF.
014300
014400     PERFORM 3000-FINALIZAR-PROGRAMA
014500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
014600
014700     EXIT PROGRAM.
014800
014900*----------------------------------------------------------------*
015000 1000-INICIAR-PROGRAMA.
015100
015200     DISPLAY 'PROCESSING TOAST'.
015300     MOVE 0 TO WS-LOCAL-CANT.
015400     MOVE 0 TO CNT-TS-ORDERS.
015500
015600     OPEN INPUT TSLOCN-FILE.
015700     EVALUATE TRUE
015800         WHEN FS-TSLOCN-OK
015900             CONTINUE
016000         WHEN OTHER
016100             DISPLAY 'RSTTSXF: ERROR OPENING TSLOCN, STATUS: '
016200                      FS-TSLOCN
016300             STOP RUN
016400     END-EVALUATE.
016500
016600     OPEN INPUT TSCHECK-FILE.
016700     EVALUATE TRUE
016800         WHEN FS-TSCHECK-OK
016900             CONTINUE
017000         WHEN OTHER
017100             DISPLAY 'RSTTSXF: ERROR OPENING TSCHECK, STATUS: '
017200                      FS-TSCHECK
017300             STOP RUN
017400     END-EVALUATE.
017500
017600     OPEN EXTEND UNIORD-FILE.
017700     EVALUATE TRUE
017800         WHEN FS-UNIORD-OK
017900             CONTINUE
018000         WHEN OTHER
018100             DISPLAY 'RSTTSXF: ERROR OPENING UNIORD, STATUS: '
018200                      FS-UNIORD
018300             STOP RUN
018400     END-EVALUATE.
018500
018600     OPEN EXTEND UNIITEM-FILE.
018700     EVALUATE TRUE
018800         WHEN FS-UNIITEM-OK
018900             CONTINUE
019000         WHEN OTHER
019100             DISPLAY 'RSTTSXF: ERROR OPENING UNIITEM, STATUS: '
019200                      FS-UNIITEM
019300             STOP RUN
019400     END-EVALUATE.
019500
019600     PERFORM 2010-LEER-TSLOCN
019700        THRU 2010-LEER-TSLOCN-FIN.
019800
019900     PERFORM 2410-LEER-TSCHECK
020000        THRU 2410-LEER-TSCHECK-FIN.
020100
020200 1000-INICIAR-PROGRAMA-FIN.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600* 2000-CARGAR-LOCALES - LOADS THE LOCAL RESTAURANT-GUID MAP AND
020700* REGISTERS EACH LOCATION WITH THE SHARED REGISTRY (RULE R6).
020800*----------------------------------------------------------------*
020900 2000-CARGAR-LOCALES.
021000
021100     IF WS-LOCAL-CANT < 100
021200         ADD 1 TO WS-LOCAL-CANT
021300         MOVE TSL-GUID TO WS-LOCAL-GUID (WS-LOCAL-CANT)
021400         MOVE TSL-NAME
021500              TO WS-LOCAL-CANON-NAME (WS-LOCAL-CANT)
021600         MOVE TSL-TZ-OFFSET
021700              TO WS-LOCAL-TZ-OFFSET (WS-LOCAL-CANT)
021800
021900         MOVE TSL-NAME TO LK-LOCRG-CANONICAL-NAME
022000         MOVE 'TOAST' TO LK-LOCRG-SOURCE-SYSTEM
022100         MOVE TSL-GUID TO LK-LOCRG-SOURCE-ID
022200         MOVE TSL-TZ-OFFSET TO LK-LOCRG-TZ-OFFSET
022300         MOVE TSL-LINE1 TO LK-LOCRG-ADDR-LINE-1
022400         MOVE TSL-CITY TO LK-LOCRG-CITY
022500         MOVE TSL-STATE TO LK-LOCRG-STATE
022600         MOVE TSL-ZIP TO LK-LOCRG-ZIP
022700         MOVE TSL-COUNTRY TO LK-LOCRG-COUNTRY
022800
022900         CALL 'RSTLOCRG' USING LK-LOCRG-AREA, WS-LOC-REGISTRO
023000     END-IF.
023100
023200     PERFORM 2010-LEER-TSLOCN
023300        THRU 2010-LEER-TSLOCN-FIN.
023400
023500 2000-CARGAR-LOCALES-FIN.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900 2010-LEER-TSLOCN.
024000
024100     READ TSLOCN-FILE.
024200
024300     EVALUATE TRUE
024400         WHEN FS-TSLOCN-OK
024500             CONTINUE
024600         WHEN FS-TSLOCN-EOF
024700             CONTINUE
024800         WHEN OTHER
024900             DISPLAY 'RSTTSXF: ERROR READING TSLOCN, STATUS: '
025000                      FS-TSLOCN
025100             STOP RUN
025200     END-EVALUATE.
025300
025400 2010-LEER-TSLOCN-FIN.
025500     EXIT.
025600
025700*----------------------------------------------------------------*
025800* 2400-PROCESAR-CHECKS - ITEM-SEQ = 01 STARTS A NEW CHECK; A
025900* VOIDED SELECTION IS DROPPED ENTIRELY, NOT JUST FLAGGED.
026000*----------------------------------------------------------------*
026100 2400-PROCESAR-CHECKS.
026200
026300     IF TSC-ITEM-SEQ = 01
026400         PERFORM 2415-NUEVA-ORDEN
026500            THRU 2415-NUEVA-ORDEN-FIN
026600     END-IF.
026700
026800     IF TSC-SEL-VOIDED NOT = 'Y'
026900         PERFORM 2430-ARMAR-ITEM
027000            THRU 2430-ARMAR-ITEM-FIN
027100     END-IF.
027200
027300     PERFORM 2410-LEER-TSCHECK
027400        THRU 2410-LEER-TSCHECK-FIN.
027500
027600 2400-PROCESAR-CHECKS-FIN.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000 2410-LEER-TSCHECK.
028100
028200     READ TSCHECK-FILE.
028300
028400     EVALUATE TRUE
028500         WHEN FS-TSCHECK-OK
028600             CONTINUE
028700         WHEN FS-TSCHECK-EOF
028800             CONTINUE
028900         WHEN OTHER
029000             DISPLAY 'RSTTSXF: ERROR READING TSCHECK, STATUS: '
029100                      FS-TSCHECK
029200             STOP RUN
029300     END-EVALUATE.
029400
029500 2410-LEER-TSCHECK-FIN.
029600     EXIT.
029700
029800*----------------------------------------------------------------*
029900* 2415-NUEVA-ORDEN - RESOLVES THE LOCATION (RULE R7), PICKS THE
030000* EFFECTIVE TIMESTAMP (PAID, ELSE CLOSED, ELSE OPENED), DERIVES
030100* LOCAL TIME FIELDS (RULE R5, SOURCE BUSINESS DATE WINS WHEN
030200* PRESENT), MAPS TYPE/STATUS (RULES R8C/R9C), AND WRITES THE
030300* UNIFIED ORDER RECORD.
030400*----------------------------------------------------------------*
030500 2415-NUEVA-ORDEN.
030600
030700     PERFORM 2416-BUSCAR-LOCAL
030800        THRU 2416-BUSCAR-LOCAL-FIN.
030900
031000     MOVE 'TS_' TO WS-ORDEN-ID-PREFIJO.
031100     MOVE TSC-CHECK-GUID TO WS-ORDEN-ID-RESTO.
031200
031300     IF TSC-PAID-TS > 0
031400         MOVE TSC-PAID-TS TO WS-EFECTIVO-TS
031500     ELSE
031600         IF TSC-CLOSED-TS > 0
031700             MOVE TSC-CLOSED-TS TO WS-EFECTIVO-TS
031800         ELSE
031900             MOVE TSC-OPENED-TS TO WS-EFECTIVO-TS
032000         END-IF
032100     END-IF.
032200
032300     MOVE WS-EFECTIVO-TS TO LK-LCLTM-UTC-TS.
032400     MOVE WS-LOC-TZ-OFFSET TO LK-LCLTM-TZ-OFFSET.
032500     CALL 'RSTLCLTM' USING LK-LCLTM-AREA.
032600
032700     MOVE WS-ORDEN-ID TO UNO-ORDER-ID.
032800     MOVE 'TOAST' TO UNO-SOURCE-SYSTEM.
032900     MOVE WS-LOC-CANON-NAME TO UNO-LOCATION-NAME.
033000     MOVE TSC-ORDER-GUID TO UNO-EXTERNAL-ID.
033100     MOVE WS-EFECTIVO-TS TO UNO-TIMESTAMP-UTC.
033200
033300     IF TSC-BUSINESS-DATE > 0
033400         MOVE TSC-BUSINESS-DATE TO UNO-BUSINESS-DATE
033500     ELSE
033600         MOVE LK-LCLTM-BUSINESS-DATE TO UNO-BUSINESS-DATE
033700     END-IF.
033800
033900     MOVE LK-LCLTM-HOUR-OF-DAY TO UNO-HOUR-OF-DAY.
034000     MOVE LK-LCLTM-DAY-OF-WEEK TO UNO-DAY-OF-WEEK.
034100
034200     PERFORM 2417-MAPEAR-TIPO THRU 2417-MAPEAR-TIPO-FIN.
034300     PERFORM 2418-MAPEAR-ESTADO THRU 2418-MAPEAR-ESTADO-FIN.
034400
034500     IF TSC-PAY-TYPE = SPACES
034600         MOVE 'UNKNOWN' TO UNO-PAYMENT-METHOD
034700     ELSE
034800         MOVE TSC-PAY-TYPE TO UNO-PAYMENT-METHOD
034900     END-IF.
035000     MOVE TSC-CARD-TYPE TO UNO-CARD-BRAND.
035100
035200     MOVE TSC-TOTAL-CENTS TO UNO-TOTAL-CENTS.
035300     MOVE TSC-AMOUNT-CENTS TO UNO-SUBTOTAL-CENTS.
035400     MOVE TSC-TAX-CENTS TO UNO-TAX-CENTS.
035500     MOVE TSC-TIP-CENTS TO UNO-TIP-CENTS.
035600     MOVE TSC-AMOUNT-CENTS TO UNO-NET-REV-CENTS.
035700     MOVE 0 TO UNO-FEE-CENTS.
035800
035900     WRITE WS-UNIORD-RECORD.
036000
036100     ADD 1 TO CNT-TS-ORDERS.
036200     ADD 1 TO CNT-TOTAL-ORDERS.
036300     ADD TSC-AMOUNT-CENTS TO CNT-NET-REV-CENTS.
036400
036500 2415-NUEVA-ORDEN-FIN.
036600     EXIT.
036700
036800*----------------------------------------------------------------*
036900* 2416-BUSCAR-LOCAL - RULE R7.  UNKNOWN GUID GETS A FALLBACK
037000* NAME AND IS REGISTERED WITH THE DEFAULT OFFSET.
037100*----------------------------------------------------------------*
037200 2416-BUSCAR-LOCAL.
037300
037400     SET WS-LOCAL-ENCONTRADO TO FALSE.
037500
037600     IF WS-LOCAL-CANT > 0
037700         SET WS-LOCAL-IDX TO 1
037800         SEARCH WS-LOCAL-FILA
037900             AT END
038000                 CONTINUE
038100             WHEN WS-LOCAL-GUID (WS-LOCAL-IDX) =
038200                  TSC-RESTAURANT-GUID
038300                 SET WS-LOCAL-ENCONTRADO TO TRUE
038400         END-SEARCH
038500     END-IF.
038600
038700     IF WS-LOCAL-ENCONTRADO
038800         MOVE WS-LOCAL-CANON-NAME (WS-LOCAL-IDX)
038900              TO WS-LOC-CANON-NAME
039000         MOVE WS-LOCAL-TZ-OFFSET (WS-LOCAL-IDX)
039100              TO WS-LOC-TZ-OFFSET
039200     ELSE
039300         STRING 'Toast-' DELIMITED BY SIZE
039400                TSC-RESTAURANT-GUID DELIMITED BY SIZE
039500                INTO WS-LOC-CANON-NAME
039600         MOVE -05 TO WS-LOC-TZ-OFFSET
039700
039800         MOVE WS-LOC-CANON-NAME TO LK-LOCRG-CANONICAL-NAME
039900         MOVE 'TOAST' TO LK-LOCRG-SOURCE-SYSTEM
040000         MOVE TSC-RESTAURANT-GUID TO LK-LOCRG-SOURCE-ID
040100         MOVE -05 TO LK-LOCRG-TZ-OFFSET
040200         MOVE SPACES TO LK-LOCRG-ADDR-LINE-1
040300         MOVE SPACES TO LK-LOCRG-CITY
040400         MOVE SPACES TO LK-LOCRG-STATE
040500         MOVE SPACES TO LK-LOCRG-ZIP
040600         MOVE SPACES TO LK-LOCRG-COUNTRY
040700
040800         CALL 'RSTLOCRG' USING LK-LOCRG-AREA, WS-LOC-REGISTRO
040900     END-IF.
041000
041100 2416-BUSCAR-LOCAL-FIN.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500* 2417-MAPEAR-TIPO - RULE R8C.
041600*----------------------------------------------------------------*
041700 2417-MAPEAR-TIPO.
041800
041900     EVALUATE TSC-DINING-BEHAVIOR
042000         WHEN 'TAKE_OUT'
042100             MOVE 'TAKE_OUT' TO UNO-ORDER-TYPE
042200         WHEN 'DELIVERY'
042300             MOVE 'DELIVERY' TO UNO-ORDER-TYPE
042400         WHEN OTHER
042500             MOVE 'DINE_IN' TO UNO-ORDER-TYPE
042600     END-EVALUATE.
042700
042800 2417-MAPEAR-TIPO-FIN.
042900     EXIT.
043000
043100*----------------------------------------------------------------*
043200* 2418-MAPEAR-ESTADO - RULE R9C.
043300*----------------------------------------------------------------*
043400 2418-MAPEAR-ESTADO.
043500
043600     IF TSC-CHECK-VOIDED = 'Y'
043700         MOVE 'VOIDED' TO UNO-STATUS
043800     ELSE
043900         MOVE 'COMPLETED' TO UNO-STATUS
044000     END-IF.
044100
044200 2418-MAPEAR-ESTADO-FIN.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600* 2430-ARMAR-ITEM - RULES R2/R3/R4/R10 VIA THE SHARED ITEM
044700* TRANSFORM.  ONLY CALLED FOR A NON-VOIDED SELECTION.
044800*----------------------------------------------------------------*
044900 2430-ARMAR-ITEM.
045000
045100     MOVE TSC-ITEM-NAME TO LK-ITMXF-ITEM-NAME-IN.
045200     MOVE TSC-ITEM-QTY TO LK-ITMXF-ITEM-QTY-IN.
045300     MOVE TSC-ITEM-GROUP TO LK-ITMXF-CATEGORY-IN.
045400     MOVE TSC-PRICE-CENTS TO LK-ITMXF-LINE-TOTAL-CENTS.
045500
045600     CALL 'RSTITMXF' USING LK-ITMXF-AREA.
045700
045800     MOVE WS-ORDEN-ID TO UNI-ORDER-ID.
045900     MOVE TSC-ITEM-SEQ TO UNI-ITEM-SEQ.
046000     MOVE TSC-ITEM-NAME TO UNI-ITEM-NAME.
046100     MOVE LK-ITMXF-CANONICAL-NAME-OUT TO UNI-CANONICAL-NAME.
046200     MOVE LK-ITMXF-CATEGORY-OUT TO UNI-CATEGORY.
046300     MOVE LK-ITMXF-QUANTITY-OUT TO UNI-QUANTITY.
046400     MOVE LK-ITMXF-UNIT-PRICE-OUT TO UNI-UNIT-PRICE-CENTS.
046500     MOVE TSC-PRICE-CENTS TO UNI-TOTAL-PRICE-CENTS.
046600
046700     WRITE WS-UNIITEM-RECORD.
046800
046900     ADD 1 TO CNT-TOTAL-ITEMS.
047000
047100 2430-ARMAR-ITEM-FIN.
047200     EXIT.
047300
047400*----------------------------------------------------------------*
047500 3000-FINALIZAR-PROGRAMA.
047600
047700     CLOSE TSLOCN-FILE TSCHECK-FILE UNIORD-FILE UNIITEM-FILE.
047800
047900     DISPLAY 'PROCESSED ' CNT-TS-ORDERS ' ORDERS FROM TOAST'.
048000
048100 3000-FINALIZAR-PROGRAMA-FIN.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500 END PROGRAM RSTTSXF.
