000100*---------------------------------------------------------------*
000200* UNIORD  -  UNIFIED ORDER LEDGER RECORD (OUTPUT).  ONE ROW PER *
000300* ORDER, REGARDLESS OF SOURCE CHANNEL.  RECORD IS FULLY PACKED  *
000400* TO THE DOWNSTREAM 208-BYTE CONTRACT -- NO SPARE BYTES, SO NO  *
000500* FILLER IS CARVED OUT OF IT (SEE RSTETL00 FOR THE WORKING      *
000600* STORAGE THAT CARRIES THIS SHOP'S OWN FILLER RESERVES).        *
000700*---------------------------------------------------------------*
000800 01 WS-UNIORD-RECORD.
000900    05 UNO-ORDER-ID                          PIC X(23).
001000    05 UNO-SOURCE-SYSTEM                     PIC X(8).
001100    05 UNO-LOCATION-NAME                     PIC X(30).
001200    05 UNO-EXTERNAL-ID                       PIC X(20).
001300    05 UNO-TIMESTAMP-UTC                     PIC 9(14).
001400    05 UNO-TS-PARTS REDEFINES UNO-TIMESTAMP-UTC.
001500       10 UNO-TS-YYYY                        PIC 9(4).
001600       10 UNO-TS-MM                          PIC 9(2).
001700       10 UNO-TS-DD                          PIC 9(2).
001800       10 UNO-TS-HH                          PIC 9(2).
001900       10 UNO-TS-MI                          PIC 9(2).
002000       10 UNO-TS-SS                          PIC 9(2).
002100    05 UNO-BUSINESS-DATE                     PIC 9(8).
002200    05 UNO-BUSDATE-PARTS REDEFINES UNO-BUSINESS-DATE.
002300       10 UNO-BD-YYYY                        PIC 9(4).
002400       10 UNO-BD-MM                          PIC 9(2).
002500       10 UNO-BD-DD                          PIC 9(2).
002600    05 UNO-HOUR-OF-DAY                       PIC 9(2).
002700    05 UNO-DAY-OF-WEEK                       PIC 9(1).
002800    05 UNO-ORDER-TYPE                        PIC X(10).
002900    05 UNO-TOTAL-CENTS PIC S9(9) SIGN LEADING SEPARATE.
003000    05 UNO-SUBTOTAL-CENTS PIC S9(9) SIGN LEADING SEPARATE.
003100    05 UNO-TAX-CENTS PIC S9(9) SIGN LEADING SEPARATE.
003200    05 UNO-TIP-CENTS PIC S9(9) SIGN LEADING SEPARATE.
003300    05 UNO-NET-REV-CENTS PIC S9(9) SIGN LEADING SEPARATE.
003400    05 UNO-FEE-CENTS PIC S9(9) SIGN LEADING SEPARATE.
003500    05 UNO-PAYMENT-METHOD                    PIC X(10).
003600    05 UNO-CARD-BRAND                        PIC X(12).
003700    05 UNO-STATUS                            PIC X(10).
