000100*---------------------------------------------------------------*
000200* TSCHECK -  TOAST CHECK/SELECTION EXTRACT RECORD.  ONE SOURCE  *
000300* ORDER MAY CARRY SEVERAL CHECKS; EACH CHECK BECOMES ITS OWN    *
000400* UNIFIED ORDER.  TSC-ITEM-SEQ = 01 STARTS A NEW CHECK.         *
000500*---------------------------------------------------------------*
000600 01 WS-TSCHECK-RECORD.
000700    05 TSC-ORDER-GUID                        PIC X(12).
000800    05 TSC-CHECK-GUID                        PIC X(12).
000900    05 TSC-RESTAURANT-GUID                   PIC X(12).
001000    05 TSC-PAID-TS                           PIC 9(14).
001100    05 TSC-CLOSED-TS                         PIC 9(14).
001200    05 TSC-OPENED-TS                         PIC 9(14).
001300    05 TSC-OPENED-TS-PARTS REDEFINES TSC-OPENED-TS.
001400       10 TSC-OPTS-YYYY                      PIC 9(4).
001500       10 TSC-OPTS-MM                        PIC 9(2).
001600       10 TSC-OPTS-DD                        PIC 9(2).
001700       10 TSC-OPTS-HH                        PIC 9(2).
001800       10 TSC-OPTS-MI                        PIC 9(2).
001900       10 TSC-OPTS-SS                        PIC 9(2).
002000    05 TSC-BUSINESS-DATE                     PIC 9(8).
002100    05 TSC-BUSDATE-PARTS REDEFINES TSC-BUSINESS-DATE.
002200       10 TSC-BD-YYYY                        PIC 9(4).
002300       10 TSC-BD-MM                          PIC 9(2).
002400       10 TSC-BD-DD                          PIC 9(2).
002500    05 TSC-DINING-BEHAVIOR                   PIC X(12).
002600    05 TSC-CHECK-VOIDED                      PIC X(1).
002700    05 TSC-TOTAL-CENTS                       PIC 9(9).
002800    05 TSC-AMOUNT-CENTS                      PIC 9(9).
002900    05 TSC-TAX-CENTS                         PIC 9(9).
003000    05 TSC-TIP-CENTS                         PIC 9(9).
003100    05 TSC-PAY-TYPE                          PIC X(10).
003200    05 TSC-CARD-TYPE                         PIC X(12).
003300    05 TSC-ITEM-SEQ                          PIC 9(2).
003400    05 TSC-SEL-VOIDED                        PIC X(1).
003500    05 TSC-ITEM-NAME                         PIC X(40).
003600    05 TSC-ITEM-QTY                          PIC 9(3).
003700    05 TSC-ITEM-GROUP                        PIC X(20).
003800    05 TSC-PRICE-CENTS                       PIC 9(9).
003900    05 FILLER                                PIC X(1).
