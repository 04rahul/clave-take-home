000100*---------------------------------------------------------------*
000200* RUNTOTS -  CONTROL-TOTAL COUNTERS SHARED BY THE DRIVER AND    *
000300* THE THREE CHANNEL TRANSFORMERS (PASSED BY REFERENCE, SAME AS  *
000400* LOCTBL).  REQ 91-118 ADDED THE DISPLAYED CONTROL TOTALS;      *
000500* REQ 13-DD01/16-SQ02/19-TS03 EXTENDED THEM ONE CHANNEL AT A    *
000600* TIME AS EACH FEED WAS BROUGHT ON.                             *
000700*---------------------------------------------------------------*
000800 01 WS-CONTADORES.
000900    05 CNT-BY-CHANNEL.
001000       10 CNT-CH-ORDERS OCCURS 3 TIMES       PIC 9(7) COMP.
001100    05 CNT-BY-CHANNEL-NAMED REDEFINES CNT-BY-CHANNEL.
001200       10 CNT-DD-ORDERS                      PIC 9(7) COMP.
001300       10 CNT-SQ-ORDERS                      PIC 9(7) COMP.
001400       10 CNT-TS-ORDERS                      PIC 9(7) COMP.
001500    05 CNT-TOTAL-ORDERS                      PIC 9(7) COMP.
001600    05 CNT-TOTAL-ITEMS                       PIC 9(7) COMP.
001700    05 CNT-NET-REV-CENTS                     PIC S9(11) COMP.
001800    05 FILLER                                PIC X(4).
