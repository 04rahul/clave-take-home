000100*---------------------------------------------------------------*
000200* SQLOCN  -  SQUARE LOCATION EXTRACT RECORD (SAME SHAPE AS THE  *
000300* DOORDASH STORE RECORD, DIFFERENT FEED VENDOR).                *
000400*---------------------------------------------------------------*
000500 01 WS-SQLOCN-RECORD.
000600    05 SQL-LOC-ID                            PIC X(12).
000700    05 SQL-LOC-NAME                          PIC X(30).
000800    05 SQL-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
000900    05 SQL-ADDR                              PIC X(30).
001000    05 SQL-CITY                              PIC X(20).
001100    05 SQL-STATE                             PIC X(2).
001200    05 SQL-ZIP                               PIC X(10).
001300    05 SQL-COUNTRY                           PIC X(2).
001400    05 FILLER                                PIC X(1).
