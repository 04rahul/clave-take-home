000100*---------------------------------------------------------------*
000200* UNIITEM -  UNIFIED ORDER-ITEM RECORD (OUTPUT).  ONE ROW PER   *
000300* LINE ITEM OF A UNIFIED ORDER.  RECORD IS FULLY PACKED TO THE  *
000400* DOWNSTREAM 141-BYTE CONTRACT -- NO FILLER CARVED OUT.         *
000500*---------------------------------------------------------------*
000600 01 WS-UNIITEM-RECORD.
000700    05 UNI-ORDER-ID                          PIC X(23).
000800    05 UNI-ITEM-SEQ                          PIC 9(3).
000900    05 UNI-ITEM-NAME                         PIC X(40).
001000    05 UNI-CANONICAL-NAME                    PIC X(40).
001100    05 UNI-CATEGORY                          PIC X(12).
001200    05 UNI-QUANTITY                          PIC 9(5).
001300    05 UNI-UNIT-PRICE-CENTS                  PIC 9(9).
001400    05 UNI-TOTAL-PRICE-CENTS                 PIC 9(9).
