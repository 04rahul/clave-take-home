000100*---------------------------------------------------------------*
000200* TSLOCN  -  TOAST RESTAURANT (LOCATION) EXTRACT RECORD, SAME   *
000300* SHAPE AS DDSTOR/SQLOCN.                                       *
000400*---------------------------------------------------------------*
000500 01 WS-TSLOCN-RECORD.
000600    05 TSL-GUID                              PIC X(12).
000700    05 TSL-NAME                              PIC X(30).
000800    05 TSL-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
000900    05 TSL-LINE1                             PIC X(30).
001000    05 TSL-CITY                              PIC X(20).
001100    05 TSL-STATE                             PIC X(2).
001200    05 TSL-ZIP                               PIC X(10).
001300    05 TSL-COUNTRY                           PIC X(2).
001400    05 FILLER                                PIC X(1).
