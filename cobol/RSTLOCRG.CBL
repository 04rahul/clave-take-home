000100******************************************************************
000200* PROGRAM:  RSTLOCRG
000300* PURPOSE:  GET-OR-CREATE LOOKUP AGAINST THE SHARED LOCATION
000400*           REGISTRY.  CALLED BY EACH CHANNEL TRANSFORMER ONCE
000500*           PER LOCATION SEEN, WHETHER FROM A REAL LOCATION
000600*           EXTRACT RECORD OR FROM A FALLBACK "CHANNEL-ID" NAME
000700*           MADE UP BY THE CALLER WHEN THE ID IS NOT ON FILE.
000800* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RSTLOCRG.
001200 AUTHOR. R M HOLLOWAY.
001300 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001400 DATE-WRITTEN. 03/12/1984.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------*
001800*                       C H A N G E    L O G                     *
001900*----------------------------------------------------------------*
002000* 03/12/84 RMH  ORIGINAL WRITE - KEYED LOOKUP AGAINST THE TWO-
002100*               STORE MASTER CARRIED IN THIS SHOP'S REGISTER-
002200*               TAPE CONSOLIDATION RUN.
002300* 07/01/87 DKO  TABLE-DRIVEN LOOKUP REPLACES THE HARD-CODED
002400*               TWO-STORE IF, SUPPORTS UP TO 10 STORES.
002500* 02/19/91 TJF  RAISE TABLE CAPACITY TO 40 STORES.
002600* 09/14/98 MCO  YEAR 2000 - NO DATE FIELDS IN THIS MODULE, LOG
002700*               ENTRY ONLY FOR THE Y2K AUDIT FILE.
002800* 10/02/08 RMH  RETIRE REGISTER-TAPE FIELDS, MODULE NOW SERVES
002900*               ONLY THE ELECTRONIC FEED CONSOLIDATION.
003000* 12/11/13 TJF  RESHAPE AS GET-OR-CREATE BY CANONICAL NAME FOR
003100*               THE NEW DOORDASH FEED (REQ 13-DD01).  FIRST
003200*               REGISTRATION OF A NAME WINS, LATER ONES IGNORED.
003300* 06/20/16 SAP  SQUARE FEED ALSO CALLS THIS MODULE (REQ 16-SQ02).
003400* 08/05/19 DKO  TOAST FEED ALSO CALLS THIS MODULE (REQ 19-TS03).
003500* 02/14/23 MCO  TABLE CAPACITY RAISED 40 TO 100 (REQ 23-0071).
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 77 WS-FOUND-SW                              PIC X(1).
004500     88 WS-FOUND                             VALUE 'Y'.
004600     88 WS-NOT-FOUND                         VALUE 'N'.
004700 77 WS-TABLE-FULL-SW                         PIC X(1).
004800     88 WS-TABLE-FULL                        VALUE 'Y'.
004900*----------------------------------------------------------------*
005000 LINKAGE SECTION.
005100     COPY LKLOCRG.
005200
005300     COPY LOCTBL.
005400*----------------------------------------------------------------*
005500 PROCEDURE DIVISION USING LK-LOCRG-AREA, WS-LOC-REGISTRO.
005600*----------------------------------------------------------------*
005700
005800     PERFORM 1000-INICIAR-PROGRAMA
005900        THRU 1000-INICIAR-PROGRAMA-FIN.
006000
006100     PERFORM 1300-BUSCAR-O-ALTA
006200        THRU 1300-BUSCAR-O-ALTA-FIN.
006300
006400     EXIT PROGRAM.
006500*----------------------------------------------------------------*
006600 1000-INICIAR-PROGRAMA.
006700
006800     SET WS-NOT-FOUND TO TRUE.
006900     SET WS-TABLE-FULL TO FALSE.
007000
007100 1000-INICIAR-PROGRAMA-FIN.
007200     EXIT.
007300
007400*----------------------------------------------------------------*
007500* 1300-BUSCAR-O-ALTA - THE REGISTRY IS KEYED BY CANONICAL NAME.
007600* FIRST REGISTRATION OF A NAME WINS (REQ 13-DD01); IF THE NAME
007700* IS ALREADY ON FILE THE CALLER'S PROPOSED ATTRIBUTES ARE
007800* DISCARDED AND THE STORED ONES ARE HANDED BACK INSTEAD.
007900*----------------------------------------------------------------*
008000 1300-BUSCAR-O-ALTA.
008100
008200     IF LRG-LOC-COUNT > 0
008300         SET LRG-IDX TO 1
008400         SEARCH LRG-LOC-TABLE
008500             AT END
008600                 CONTINUE
008700             WHEN LRG-CANONICAL-NAME (LRG-IDX) =
008800                  LK-LOCRG-CANONICAL-NAME
008900                 SET WS-FOUND TO TRUE
009000         END-SEARCH
009100     END-IF.
009200
009300     IF WS-FOUND
009400         PERFORM 1310-DEVOLVER-EXISTENTE
009500            THRU 1310-DEVOLVER-EXISTENTE-FIN
009600     ELSE
009700         PERFORM 1320-ALTA-NUEVA
009800            THRU 1320-ALTA-NUEVA-FIN
009900     END-IF.
010000
010100 1300-BUSCAR-O-ALTA-FIN.
010200     EXIT.
010300
010400*----------------------------------------------------------------*
010500 1310-DEVOLVER-EXISTENTE.
010600
010700     MOVE LRG-CANONICAL-NAME (LRG-IDX)
010800                            TO LK-LOCRG-CANONICAL-NAME.
010900     MOVE LRG-SOURCE-SYSTEM (LRG-IDX)
011000                            TO LK-LOCRG-SOURCE-SYSTEM.
011100     MOVE LRG-SOURCE-ID    (LRG-IDX) TO LK-LOCRG-SOURCE-ID.
011200     MOVE LRG-TZ-OFFSET    (LRG-IDX) TO LK-LOCRG-TZ-OFFSET.
011300     MOVE LRG-ADDR-LINE-1  (LRG-IDX) TO LK-LOCRG-ADDR-LINE-1.
011400     MOVE LRG-CITY         (LRG-IDX) TO LK-LOCRG-CITY.
011500     MOVE LRG-STATE        (LRG-IDX) TO LK-LOCRG-STATE.
011600     MOVE LRG-ZIP          (LRG-IDX) TO LK-LOCRG-ZIP.
011700     MOVE LRG-COUNTRY      (LRG-IDX) TO LK-LOCRG-COUNTRY.
011800
011900 1310-DEVOLVER-EXISTENTE-FIN.
012000     EXIT.
012100
012200*----------------------------------------------------------------*
012300 1320-ALTA-NUEVA.
012400
012500     IF LRG-LOC-COUNT < 100
012600         ADD 1 TO LRG-LOC-COUNT
012700         MOVE LK-LOCRG-CANONICAL-NAME
012800                      TO LRG-CANONICAL-NAME (LRG-LOC-COUNT)
012900         MOVE LK-LOCRG-SOURCE-SYSTEM
013000                      TO LRG-SOURCE-SYSTEM (LRG-LOC-COUNT)
013100         MOVE LK-LOCRG-SOURCE-ID
013200                      TO LRG-SOURCE-ID (LRG-LOC-COUNT)
013300         MOVE LK-LOCRG-TZ-OFFSET
013400                      TO LRG-TZ-OFFSET (LRG-LOC-COUNT)
013500         MOVE LK-LOCRG-ADDR-LINE-1
013600                      TO LRG-ADDR-LINE-1 (LRG-LOC-COUNT)
013700         MOVE LK-LOCRG-CITY   TO LRG-CITY (LRG-LOC-COUNT)
013800         MOVE LK-LOCRG-STATE  TO LRG-STATE (LRG-LOC-COUNT)
013900         MOVE LK-LOCRG-ZIP    TO LRG-ZIP (LRG-LOC-COUNT)
014000         MOVE LK-LOCRG-COUNTRY TO LRG-COUNTRY (LRG-LOC-COUNT)
014100     ELSE
014200         SET WS-TABLE-FULL TO TRUE
014300         DISPLAY 'RSTLOCRG: REGISTRY FULL, LOCATION DROPPED: '
014400                  LK-LOCRG-CANONICAL-NAME
014500     END-IF.
014600
014700 1320-ALTA-NUEVA-FIN.
014800     EXIT.
014900
015000*----------------------------------------------------------------*
015100 END PROGRAM RSTLOCRG.
