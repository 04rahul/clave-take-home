000100******************************************************************
000200* PROGRAM:  RSTITMXF
000300* PURPOSE:  PER-LINE-ITEM TRANSFORM SHARED BY ALL THREE CHANNEL
000400*           TRANSFORMERS - CLEANS THE RAW ITEM NAME, PULLS OUT
000500*           A BAKED-IN PACK QUANTITY LIKE "(6 PACK)" OR "DOZEN",
000600*           NORMALIZES THE RAW CATEGORY TEXT TO THE HOUSE
000700*           CATEGORY SET, AND DERIVES A UNIT PRICE FROM THE
000800*           LINE TOTAL.
000900* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. RSTITMXF.
001300 AUTHOR. T J FALK.
001400 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001500 DATE-WRITTEN. 02/19/1991.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*----------------------------------------------------------------*
001900*                       C H A N G E    L O G                     *
002000*----------------------------------------------------------------*
002100* 02/19/91 TJF  ORIGINAL WRITE - CLEAN UP THE FREE-TEXT ITEM
002200*               DESCRIPTION CARRIED ON THE REGISTER TAPE FOR
002300*               THE WEEKLY BAKERY-MIX ROLL-UP.
002400* 11/08/94 SAP  ADD CATEGORY NORMALIZATION TABLE, SEVEN HOUSE
002500*               CATEGORIES REPLACE THE OLD FREE-TEXT CATEGORY.
002600* 09/14/98 MCO  YEAR 2000 - NO DATE FIELDS IN THIS MODULE, LOG
002700*               ENTRY ONLY FOR THE Y2K AUDIT FILE.
002800* 12/11/13 TJF  ADD BAKED-QUANTITY EXTRACTION FOR "(N PACK)"
002900*               AND "DOZEN" NAMES CARRIED BY THE NEW DOORDASH
003000*               FEED (REQ 13-DD01).
003100* 06/20/16 SAP  UNIT PRICE NOW DERIVED HERE INSTEAD OF IN EACH
003200*               TRANSFORMER SEPARATELY (REQ 16-SQ02).
003300* 08/05/19 DKO  CONFIRMED AGAINST TOAST SELECTION NAMES, NO
003400*               CODE CHANGE REQUIRED (REQ 19-TS03).
003500* 01/09/24 WRB  FIX UNIT PRICE TRUNCATION ON ZERO-QUANTITY
003600*               LINES - FORMERLY DIVIDED BY ZERO.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*----------------------------------------------------------------*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600* WORK AREA FOR NAME CLEANING (RULE R2) AND PACK-QUANTITY
004700* EXTRACTION (RULE R3).
004800*----------------------------------------------------------------*
004900 01 WS-NOMBRE-AREA.
005000    05 WS-NOMBRE-CRUDO                       PIC X(40).
005100    05 WS-NOMBRE-CRUDO-2X REDEFINES
005200       WS-NOMBRE-CRUDO.
005300       10 WS-NOMBRE-CRUDO-1-20               PIC X(20).
005400       10 WS-NOMBRE-CRUDO-21-40              PIC X(20).
005500    05 WS-NOMBRE-LIMPIO                      PIC X(40).
005600    05 WS-NOMBRE-SALIDA                      PIC X(40).
005700    05 WS-NOM-LEN                            PIC 9(2) COMP.
005800    05 WS-NOM-IDX                            PIC 9(2) COMP.
005900    05 WS-NOM-OUT-IDX                        PIC 9(2) COMP.
006000    05 WS-ULT-CAR-BLANCO-SW                  PIC X(1).
006100       88 WS-ULT-CAR-BLANCO                  VALUE 'Y'.
006200    05 FILLER                                PIC X(4).
006300*----------------------------------------------------------------*
006400* WORK AREA FOR THE "(N PACK)" MARKER SCAN.
006500*----------------------------------------------------------------*
006600 01 WS-PAQUETE-AREA.
006700    05 WS-MULTIPLICADOR                      PIC 9(3) COMP.
006800    05 WS-MARCA-INICIO                       PIC 9(2) COMP.
006900    05 WS-MARCA-FIN                          PIC 9(2) COMP.
007000    05 WS-MARCA-DIGITOS                      PIC X(3).
007100    05 WS-MARCA-NUM REDEFINES WS-MARCA-DIGITOS PIC 9(3).
007200    05 WS-MARCA-NUM-LEN                      PIC 9(1) COMP.
007300    05 WS-ES-DOCENA-SW                       PIC X(1).
007400       88 WS-ES-DOCENA                       VALUE 'Y'.
007500    05 FILLER                                PIC X(4).
007600*----------------------------------------------------------------*
007700* WORK AREA FOR CATEGORY NORMALIZATION (RULE R4).
007800*----------------------------------------------------------------*
007900 01 WS-RUBRO-AREA.
008000    05 WS-RUBRO-CRUDO                        PIC X(20).
008100    05 WS-RUBRO-CRUDO-X REDEFINES
008200       WS-RUBRO-CRUDO.
008300       10 WS-RUBRO-CRUDO-1-10                PIC X(10).
008400       10 WS-RUBRO-CRUDO-11-20                PIC X(10).
008500    05 WS-RUBRO-LIMPIO                       PIC X(20).
008600    05 WS-RUBRO-HITS                         PIC 9(3) COMP.
008700    05 FILLER                                PIC X(4).
008800*----------------------------------------------------------------*
008900* WORK AREA FOR UNIT PRICE DERIVATION (RULE R10).
009000*----------------------------------------------------------------*
009100 01 WS-PRECIO-AREA.
009200    05 WS-PRECIO-DIVISOR                     PIC 9(7) COMP.
009300    05 FILLER                                PIC X(4).
009400*----------------------------------------------------------------*
009500 LINKAGE SECTION.
009600     COPY LKITMXF.
009700*----------------------------------------------------------------*
009800 PROCEDURE DIVISION USING LK-ITMXF-AREA.
009900*----------------------------------------------------------------*
010000
010100     PERFORM 1200-LIMPIAR-NOMBRE
010200        THRU 1200-LIMPIAR-NOMBRE-FIN.
010300
010400     PERFORM 1300-EXTRAER-PAQUETE
010500        THRU 1300-EXTRAER-PAQUETE-FIN.
010600
010700     PERFORM 1400-NORMALIZAR-RUBRO
010800        THRU 1400-NORMALIZAR-RUBRO-FIN.
010900
011000     PERFORM 1500-CALC-PRECIO-UNIT
011100        THRU 1500-CALC-PRECIO-UNIT-FIN.
011200
011300     EXIT PROGRAM.
011400
011500*----------------------------------------------------------------*
011600* 1200-LIMPIAR-NOMBRE - RULE R2.  UPPERCASE, COLLAPSE RUNS OF
011700* BLANKS TO ONE BLANK, TRIM LEADING/TRAILING BLANKS.
011800*----------------------------------------------------------------*
011900 1200-LIMPIAR-NOMBRE.
012000
012100     MOVE LK-ITMXF-ITEM-NAME-IN TO WS-NOMBRE-CRUDO.
012200     INSPECT WS-NOMBRE-CRUDO CONVERTING
012300             'abcdefghijklmnopqrstuvwxyz'
012400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012500     MOVE SPACES TO WS-NOMBRE-LIMPIO.
012600     MOVE 1 TO WS-NOM-OUT-IDX.
012700     SET WS-ULT-CAR-BLANCO TO TRUE.
012800
012900     PERFORM 1210-LIMPIAR-UN-CARACTER
013000        THRU 1210-LIMPIAR-UN-CARACTER-FIN
013100        VARYING WS-NOM-IDX FROM 1 BY 1
013200          UNTIL WS-NOM-IDX > 40.
013300
013400 1200-LIMPIAR-NOMBRE-FIN.
013500     EXIT.
013600
013700*----------------------------------------------------------------*
013800 1210-LIMPIAR-UN-CARACTER.
013900
014000     IF WS-NOMBRE-CRUDO (WS-NOM-IDX:1) = SPACE
014100         IF NOT WS-ULT-CAR-BLANCO
014200             MOVE SPACE TO
014300                  WS-NOMBRE-LIMPIO (WS-NOM-OUT-IDX:1)
014400             ADD 1 TO WS-NOM-OUT-IDX
014500             SET WS-ULT-CAR-BLANCO TO TRUE
014600         END-IF
014700     ELSE
014800         MOVE WS-NOMBRE-CRUDO (WS-NOM-IDX:1)
014900              TO WS-NOMBRE-LIMPIO (WS-NOM-OUT-IDX:1)
015000         ADD 1 TO WS-NOM-OUT-IDX
015100         SET WS-ULT-CAR-BLANCO TO FALSE
015200     END-IF.
015300
015400 1210-LIMPIAR-UN-CARACTER-FIN.
015500     EXIT.
015600
015700*----------------------------------------------------------------*
015800* 1300-EXTRAER-PAQUETE - RULE R3.  A CLEANED NAME ENDING IN A
015900* PARENTHESIZED "(N PACK)" MARKER OR CARRYING "DOZEN" HIDES A
016000* BIGGER REAL QUANTITY THAN THE ORDERED QUANTITY.  WS-NOM-LEN
016100* IS SET TO THE LAST NON-BLANK POSITION OF THE CLEANED NAME
016200* BEFORE ANY OF THE MARKER TESTS RUN.
016300*----------------------------------------------------------------*
016400 1300-EXTRAER-PAQUETE.
016500
016600     MOVE WS-NOMBRE-LIMPIO TO WS-NOMBRE-SALIDA.
016700     MOVE 1 TO WS-MULTIPLICADOR.
016800     SET WS-ES-DOCENA TO FALSE.
016900
017000     PERFORM 1310-HALLAR-LONGITUD
017100        THRU 1310-HALLAR-LONGITUD-FIN
017200        VARYING WS-NOM-LEN FROM 40 BY -1
017300          UNTIL WS-NOM-LEN = 0
017400             OR WS-NOMBRE-LIMPIO (WS-NOM-LEN:1) NOT = SPACE.
017500
017600     IF WS-NOMBRE-LIMPIO (1:6) = 'DOZEN '
017700         MOVE 12 TO WS-MULTIPLICADOR
017800         SET WS-ES-DOCENA TO TRUE
017900         MOVE WS-NOMBRE-LIMPIO (7:34) TO WS-NOMBRE-SALIDA
018000     ELSE
018100         IF WS-NOM-LEN > 7
018200             AND WS-NOMBRE-LIMPIO (WS-NOM-LEN - 6:7) = '(DOZEN)'
018300             MOVE 12 TO WS-MULTIPLICADOR
018400             SET WS-ES-DOCENA TO TRUE
018500             PERFORM 1320-QUITAR-MARCA-DOCENA
018600                THRU 1320-QUITAR-MARCA-DOCENA-FIN
018700         ELSE
018800             IF WS-NOM-LEN > 7
018900                 AND WS-NOMBRE-LIMPIO (WS-NOM-LEN - 5:6) =
019000                                                    ' PACK)'
019100                 PERFORM 1340-BUSCAR-MARCA-PACK
019200                    THRU 1340-BUSCAR-MARCA-PACK-FIN
019300             END-IF
019400         END-IF
019500     END-IF.
019600
019700     MOVE WS-NOMBRE-SALIDA TO LK-ITMXF-CANONICAL-NAME-OUT.
019800
019900     MULTIPLY LK-ITMXF-ITEM-QTY-IN BY WS-MULTIPLICADOR
020000                    GIVING LK-ITMXF-QUANTITY-OUT.
020100
020200 1300-EXTRAER-PAQUETE-FIN.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 1310-HALLAR-LONGITUD.
020700
020800     CONTINUE.
020900
021000 1310-HALLAR-LONGITUD-FIN.
021100     EXIT.
021200
021300*----------------------------------------------------------------*
021400 1320-QUITAR-MARCA-DOCENA.
021500
021600     COMPUTE WS-MARCA-INICIO = WS-NOM-LEN - 6.
021700     IF WS-MARCA-INICIO > 1
021800         MOVE WS-NOMBRE-LIMPIO (1:WS-MARCA-INICIO - 1)
021900              TO WS-NOMBRE-SALIDA
022000     ELSE
022100         MOVE SPACES TO WS-NOMBRE-SALIDA
022200     END-IF.
022300
022400 1320-QUITAR-MARCA-DOCENA-FIN.
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800* 1340-BUSCAR-MARCA-PACK - THE TRAILING " PACK)" HAS ALREADY
022900* BEEN CONFIRMED BY THE CALLER; SCAN BACKWARD FROM JUST BEFORE
023000* IT FOR ONE TO THREE DIGITS PRECEDED BY AN OPEN PAREN.
023100*----------------------------------------------------------------*
023200 1340-BUSCAR-MARCA-PACK.
023300
023400     COMPUTE WS-MARCA-FIN = WS-NOM-LEN - 6.
023500     MOVE 0 TO WS-MARCA-NUM-LEN.
023600
023700     PERFORM 1345-CONTAR-UN-DIGITO
023800        THRU 1345-CONTAR-UN-DIGITO-FIN
023900        VARYING WS-MARCA-INICIO FROM WS-MARCA-FIN BY -1
024000          UNTIL WS-MARCA-INICIO = 0
024100             OR WS-NOMBRE-LIMPIO
024200                (WS-MARCA-INICIO:1) NOT NUMERIC.
024300
024400     IF WS-MARCA-NUM-LEN > 0 AND WS-MARCA-NUM-LEN < 4
024500         AND WS-NOMBRE-LIMPIO (WS-MARCA-INICIO:1) = '('
024600         MOVE '000' TO WS-MARCA-DIGITOS
024700         MOVE WS-NOMBRE-LIMPIO
024800              (WS-MARCA-INICIO + 1:WS-MARCA-NUM-LEN)
024900              TO WS-MARCA-DIGITOS (4 - WS-MARCA-NUM-LEN:
025000                                    WS-MARCA-NUM-LEN)
025100         MOVE WS-MARCA-NUM TO WS-MULTIPLICADOR
025200         IF WS-MARCA-INICIO > 1
025300             MOVE WS-NOMBRE-LIMPIO (1:WS-MARCA-INICIO - 1)
025400                  TO WS-NOMBRE-SALIDA
025500         ELSE
025600             MOVE SPACES TO WS-NOMBRE-SALIDA
025700         END-IF
025800     END-IF.
025900
026000 1340-BUSCAR-MARCA-PACK-FIN.
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 1345-CONTAR-UN-DIGITO.
026500
026600     ADD 1 TO WS-MARCA-NUM-LEN.
026700
026800 1345-CONTAR-UN-DIGITO-FIN.
026900     EXIT.
027000
027100*----------------------------------------------------------------*
027200* 1400-NORMALIZAR-RUBRO - RULE R4.  FIRST MATCHING ROW WINS,
027300* TESTED IN THE ORDER LISTED BELOW.  EACH ROW'S KEYWORD SET IS
027400* TALLIED IN ONE INSPECT AGAINST THE CLEANED CATEGORY TEXT.
027500*----------------------------------------------------------------*
027600 1400-NORMALIZAR-RUBRO.
027700
027800     MOVE LK-ITMXF-CATEGORY-IN TO WS-RUBRO-CRUDO.
027900     INSPECT WS-RUBRO-CRUDO CONVERTING
028000             'abcdefghijklmnopqrstuvwxyz'
028100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028200     MOVE SPACES TO WS-RUBRO-LIMPIO.
028300
028400     IF WS-RUBRO-CRUDO NOT = SPACES
028500         PERFORM 1420-PROBAR-PASTRY THRU 1420-PROBAR-PASTRY-FIN
028600         IF WS-RUBRO-LIMPIO = SPACES
028700             PERFORM 1430-PROBAR-BREAD
028800                THRU 1430-PROBAR-BREAD-FIN
028900         END-IF
029000         IF WS-RUBRO-LIMPIO = SPACES
029100             PERFORM 1440-PROBAR-CAKE THRU 1440-PROBAR-CAKE-FIN
029200         END-IF
029300         IF WS-RUBRO-LIMPIO = SPACES
029400             PERFORM 1450-PROBAR-BEVERAGE
029500                THRU 1450-PROBAR-BEVERAGE-FIN
029600         END-IF
029700         IF WS-RUBRO-LIMPIO = SPACES
029800             PERFORM 1460-PROBAR-SANDWICH
029900                THRU 1460-PROBAR-SANDWICH-FIN
030000         END-IF
030100         IF WS-RUBRO-LIMPIO = SPACES
030200             PERFORM 1470-PROBAR-DESSERT
030300                THRU 1470-PROBAR-DESSERT-FIN
030400         END-IF
030500     END-IF.
030600
030700     IF WS-RUBRO-LIMPIO = SPACES
030800         MOVE 'UNKNOWN' TO WS-RUBRO-LIMPIO
030900     END-IF.
031000
031100     MOVE WS-RUBRO-LIMPIO TO LK-ITMXF-CATEGORY-OUT.
031200
031300 1400-NORMALIZAR-RUBRO-FIN.
031400     EXIT.
031500
031600*----------------------------------------------------------------*
031700 1420-PROBAR-PASTRY.
031800
031900     MOVE 0 TO WS-RUBRO-HITS.
032000     INSPECT WS-RUBRO-CRUDO TALLYING WS-RUBRO-HITS
032100             FOR ALL 'PASTR' ALL 'CROISSANT' ALL 'DANISH'
032200                 ALL 'MUFFIN' ALL 'SCONE'.
032300     IF WS-RUBRO-HITS > 0
032400         MOVE 'PASTRY' TO WS-RUBRO-LIMPIO
032500     END-IF.
032600
032700 1420-PROBAR-PASTRY-FIN.
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100 1430-PROBAR-BREAD.
033200
033300     MOVE 0 TO WS-RUBRO-HITS.
033400     INSPECT WS-RUBRO-CRUDO TALLYING WS-RUBRO-HITS
033500             FOR ALL 'BREAD' ALL 'BAGUETTE' ALL 'LOAF'
033600                 ALL 'ROLL' ALL 'BAGEL'.
033700     IF WS-RUBRO-HITS > 0
033800         MOVE 'BREAD' TO WS-RUBRO-LIMPIO
033900     END-IF.
034000
034100 1430-PROBAR-BREAD-FIN.
034200     EXIT.
034300
034400*----------------------------------------------------------------*
034500 1440-PROBAR-CAKE.
034600
034700     MOVE 0 TO WS-RUBRO-HITS.
034800     INSPECT WS-RUBRO-CRUDO TALLYING WS-RUBRO-HITS
034900             FOR ALL 'CAKE' ALL 'CUPCAKE' ALL 'TART' ALL 'PIE'.
035000     IF WS-RUBRO-HITS > 0
035100         MOVE 'CAKE' TO WS-RUBRO-LIMPIO
035200     END-IF.
035300
035400 1440-PROBAR-CAKE-FIN.
035500     EXIT.
035600
035700*----------------------------------------------------------------*
035800 1450-PROBAR-BEVERAGE.
035900
036000     MOVE 0 TO WS-RUBRO-HITS.
036100     INSPECT WS-RUBRO-CRUDO TALLYING WS-RUBRO-HITS
036200             FOR ALL 'BEVERAGE' ALL 'DRINK' ALL 'COFFEE'
036300                 ALL 'TEA' ALL 'JUICE'.
036400     IF WS-RUBRO-HITS > 0
036500         MOVE 'BEVERAGE' TO WS-RUBRO-LIMPIO
036600     END-IF.
036700
036800 1450-PROBAR-BEVERAGE-FIN.
036900     EXIT.
037000
037100*----------------------------------------------------------------*
037200 1460-PROBAR-SANDWICH.
037300
037400     MOVE 0 TO WS-RUBRO-HITS.
037500     INSPECT WS-RUBRO-CRUDO TALLYING WS-RUBRO-HITS
037600             FOR ALL 'SANDWICH' ALL 'PANINI' ALL 'WRAP'.
037700     IF WS-RUBRO-HITS > 0
037800         MOVE 'SANDWICH' TO WS-RUBRO-LIMPIO
037900     END-IF.
038000
038100 1460-PROBAR-SANDWICH-FIN.
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500 1470-PROBAR-DESSERT.
038600
038700     MOVE 0 TO WS-RUBRO-HITS.
038800     INSPECT WS-RUBRO-CRUDO TALLYING WS-RUBRO-HITS
038900             FOR ALL 'DESSERT' ALL 'COOKIE' ALL 'BROWNIE'.
039000     IF WS-RUBRO-HITS > 0
039100         MOVE 'DESSERT' TO WS-RUBRO-LIMPIO
039200     END-IF.
039300
039400 1470-PROBAR-DESSERT-FIN.
039500     EXIT.
039600
039700*----------------------------------------------------------------*
039800* 1500-CALC-PRECIO-UNIT - RULE R10.  TRUNCATED (NOT ROUNDED)
039900* DIVISION.  ADJUSTED QUANTITY WINS OVER ORDERED QUANTITY WHEN
040000* BOTH ARE PRESENT; A LINE WITH NEITHER QUANTITY KEEPS THE
040100* FULL LINE TOTAL AS ITS UNIT PRICE.
040200*----------------------------------------------------------------*
040300 1500-CALC-PRECIO-UNIT.
040400
040500     IF LK-ITMXF-QUANTITY-OUT > 0
040600         MOVE LK-ITMXF-QUANTITY-OUT TO WS-PRECIO-DIVISOR
040700         DIVIDE LK-ITMXF-LINE-TOTAL-CENTS BY WS-PRECIO-DIVISOR
040800                       GIVING LK-ITMXF-UNIT-PRICE-OUT
040900     ELSE
041000         IF LK-ITMXF-ITEM-QTY-IN > 0
041100             MOVE LK-ITMXF-ITEM-QTY-IN TO WS-PRECIO-DIVISOR
041200             DIVIDE LK-ITMXF-LINE-TOTAL-CENTS BY WS-PRECIO-DIVISOR
041300                           GIVING LK-ITMXF-UNIT-PRICE-OUT
041400         ELSE
041500             MOVE LK-ITMXF-LINE-TOTAL-CENTS
041600                  TO LK-ITMXF-UNIT-PRICE-OUT
041700         END-IF
041800     END-IF.
041900
042000 1500-CALC-PRECIO-UNIT-FIN.
042100     EXIT.
042200
042300*----------------------------------------------------------------*
042400 END PROGRAM RSTITMXF.
