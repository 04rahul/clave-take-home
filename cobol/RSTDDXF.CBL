000100******************************************************************
000200* PROGRAM:  RSTDDXF
000300* PURPOSE:  DELIVERY-MARKETPLACE (DOORDASH) FEED TRANSFORMER.
000400*           READS THE STORE EXTRACT AND THE DENORMALIZED
000500*           ORDER/ITEM EXTRACT, REGISTERS LOCATIONS, AND WRITES
000600*           UNIFIED ORDER AND ORDER-ITEM RECORDS TO THE SAME
000700*           TWO OUTPUT FILES SHARED BY THE OTHER TWO CHANNELS.
000800* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RSTDDXF.
001200 AUTHOR. R M HOLLOWAY.
001300 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001400 DATE-WRITTEN. 04/22/1985.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------*
001800*                       C H A N G E    L O G                     *
001900*----------------------------------------------------------------*
002000* 04/22/85 RMH  ORIGINAL WRITE - PHONE-ORDER CARRY-OUT SETTLEMENT
002100*               RUN, FED BY THE NIGHT OPERATOR'S KEYED-IN TICKET
002200*               TAPE.
002300* 07/01/87 DKO  PICK UP THE NEW STORE-MASTER LAYOUT SHARED WITH
002400*               THE REGISTER-TAPE CONSOLIDATION RUN.
002500* 09/14/98 MCO  YEAR 2000 - WIDEN ALL TIMESTAMP FIELDS TO 4-DIGIT
002600*               YEAR, LOG ENTRY FOR THE Y2K AUDIT FILE.
002700* 10/02/08 RMH  RETIRE THE PHONE-ORDER TICKET FEED - CARRY-OUT
002800*               VOLUME HAS MOVED ENTIRELY TO THE COUNTER POS.
002900* 12/11/13 TJF  COMPLETE RESHAPE TO CONSUME THE NEW DOORDASH
003000*               MARKETPLACE EXTRACT FILES (REQ 13-DD01).  STORE
003100*               AND ORDER/ITEM LAYOUTS, LOCATION REGISTRY CALL,
003200*               AND UNIFIED LEDGER OUTPUT ALL NEW WITH THIS REQ.
003300* 06/20/16 SAP  ROUTE UNIFIED OUTPUT THROUGH THE SHARED UNIORD/
003400*               UNIITEM FILES NOW USED BY THE SQUARE FEED TOO
003500*               (REQ 16-SQ02).  OPEN CHANGED FROM OUTPUT TO
003600*               EXTEND SINCE THE DRIVER OWNS FILE CREATION.
003700* 08/05/19 DKO  NO CODE CHANGE FOR THE TOAST FEED (REQ 19-TS03),
003800*               LOG ENTRY ONLY - CONFIRMED AGAINST SHARED FILES.
003900* 03/02/24 WRB  FALLBACK STORE NAME NOW REGISTERED THROUGH
004000*               RSTLOCRG INSTEAD OF BEING WRITTEN DIRECTLY,
004100*               MATCHING THE OTHER TWO CHANNELS (REQ 24-0019).
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DDSTORE-FILE ASSIGN TO DDSTORE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-DDSTORE.
005200
005300     SELECT DDORDER-FILE ASSIGN TO DDORDER
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-DDORDER.
005600
005700     SELECT UNIORD-FILE ASSIGN TO UNIORD
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-UNIORD.
006000
006100     SELECT UNIITEM-FILE ASSIGN TO UNIITEM
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-UNIITEM.
006400*----------------------------------------------------------------*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD DDSTORE-FILE.
006800     COPY DDSTOR.
006900
007000 FD DDORDER-FILE.
007100     COPY DDORDR.
007200
007300 FD UNIORD-FILE.
007400     COPY UNIORD.
007500
007600 FD UNIITEM-FILE.
007700     COPY UNIITEM.
007800*----------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000 01 WS-FILE-STATUS.
008100    05 FS-DDSTORE                            PIC X(2).
008200       88 FS-DDSTORE-OK                       VALUE '00'.
008300       88 FS-DDSTORE-EOF                      VALUE '10'.
008400    05 FS-DDORDER                            PIC X(2).
008500       88 FS-DDORDER-OK                       VALUE '00'.
008600       88 FS-DDORDER-EOF                      VALUE '10'.
008700    05 FS-UNIORD                             PIC X(2).
008800       88 FS-UNIORD-OK                        VALUE '00'.
008900    05 FS-UNIITEM                            PIC X(2).
009000       88 FS-UNIITEM-OK                       VALUE '00'.
009100    05 FILLER                                PIC X(4).
009200*----------------------------------------------------------------*
009300* LOCAL STORE-ID TO CANONICAL-NAME MAP, BUILT WHILE READING THE
009400* DDSTORE EXTRACT.  THE SHARED REGISTRY (LOCTBL) IS KEYED BY
009500* CANONICAL NAME ONLY, SO EACH CHANNEL KEEPS ITS OWN SOURCE-ID
009600* INDEX OVER THE STORES IT ITSELF SAW ON THE EXTRACT.
009700*----------------------------------------------------------------*
009800 01 WS-TIENDA-TABLA.
009900    05 WS-TIENDA-CANT                        PIC 9(3) COMP.
010000    05 WS-TIENDA-FILA OCCURS 100 TIMES
010100                       INDEXED BY WS-TIENDA-IDX.
010200       10 WS-TIENDA-STORE-ID                 PIC X(12).
010300       10 WS-TIENDA-CANON-NAME               PIC X(30).
010400       10 WS-TIENDA-TZ-OFFSET
010500                    PIC S9(2) SIGN LEADING SEPARATE.
010600       10 WS-TIENDA-TZ-OFFSET-X REDEFINES
010700          WS-TIENDA-TZ-OFFSET                PIC X(3).
010800       10 FILLER                             PIC X(3).
010900    05 FILLER                                PIC X(4).
011000 77 WS-TIENDA-ENCONTRADA-SW                  PIC X(1).
011100    88 WS-TIENDA-ENCONTRADA                  VALUE 'Y'.
011200*----------------------------------------------------------------*
011300* WORK AREAS FOR ORDER-HEADER AND LINE-ITEM PROCESSING.
011400*----------------------------------------------------------------*
011500 01 WS-ORDEN-AREA.
011600    05 WS-ORDEN-ID                           PIC X(23).
011700    05 WS-ORDEN-ID-PARTS REDEFINES WS-ORDEN-ID.
011800       10 WS-ORDEN-ID-PREFIJO                PIC X(3).
011900       10 WS-ORDEN-ID-RESTO                  PIC X(20).
012000    05 WS-LOC-CANON-NAME                     PIC X(30).
012100    05 WS-LOC-TZ-OFFSET
012200                 PIC S9(2) SIGN LEADING SEPARATE.
012300    05 WS-RUBRO-HITS-DD                      PIC 9(3) COMP.
012400    05 FILLER                                PIC X(4).
012500*----------------------------------------------------------------*
012600* CALL PARAMETER AREAS FOR THE SHARED TRANSFORM SUBPROGRAMS -
012700* COPIED HERE SO THE LAYOUT NEVER DRIFTS FROM WHAT RSTLOCRG,
012800* RSTLCLTM AND RSTITMXF DECLARE IN THEIR OWN LINKAGE SECTIONS.
012900*----------------------------------------------------------------*
013000     COPY LKLOCRG.
013100     COPY LKLCLTM.
013200     COPY LKITMXF.
013300*----------------------------------------------------------------*
013400 LINKAGE SECTION.
013500    COPY LOCTBL.
013600    COPY RUNTOTS.
013700*----------------------------------------------------------------*
013800 PROCEDURE DIVISION USING WS-LOC-REGISTRO, WS-CONTADORES.
013900*----------------------------------------------------------------*
014000
014100     PERFORM 1000-INICIAR-PROGRAMA
014200        THRU 1000-INICIAR-PROGRAMA-FIN.
014300
014400     PERFORM 2000-PROCESAR-TIENDAS
014500        THRU 2000-PROCESAR-TIENDAS-FIN
014600       UNTIL FS-DDSTORE-EOF.
014700
014800     PERFORM 2200-PROCESAR-ORDENES
014900        THRU 2200-PROCESAR-ORDENES-FIN
015000       UNTIL FS-DDORDER-EOF.
015100
015200     PERFORM 3000-FINALIZAR-PROGRAMA
015300        THRU 3000-FINALIZAR-PROGRAMA-FIN.
015400
015500     EXIT PROGRAM.
015600
015700*----------------------------------------------------------------*
015800 1000-INICIAR-PROGRAMA.
015900
016000     DISPLAY 'PROCESSING DOORDASH'.
016100     MOVE 0 TO WS-TIENDA-CANT.
016200     MOVE 0 TO CNT-DD-ORDERS.
016300
016400     OPEN INPUT DDSTORE-FILE.
016500     EVALUATE TRUE
016600         WHEN FS-DDSTORE-OK
016700             CONTINUE
016800         WHEN OTHER
016900             DISPLAY 'RSTDDXF: ERROR OPENING DDSTORE, STATUS: '
017000                      FS-DDSTORE
017100             STOP RUN
017200     END-EVALUATE.
017300
017400     OPEN INPUT DDORDER-FILE.
017500     EVALUATE TRUE
017600         WHEN FS-DDORDER-OK
017700             CONTINUE
017800         WHEN OTHER
017900             DISPLAY 'RSTDDXF: ERROR OPENING DDORDER, STATUS: '
018000                      FS-DDORDER
018100             STOP RUN
018200     END-EVALUATE.
018300
018400     OPEN EXTEND UNIORD-FILE.
018500     EVALUATE TRUE
018600         WHEN FS-UNIORD-OK
018700             CONTINUE
018800         WHEN OTHER
018900             DISPLAY 'RSTDDXF: ERROR OPENING UNIORD, STATUS: '
019000                      FS-UNIORD
019100             STOP RUN
019200     END-EVALUATE.
019300
019400     OPEN EXTEND UNIITEM-FILE.
019500     EVALUATE TRUE
019600         WHEN FS-UNIITEM-OK
019700             CONTINUE
019800         WHEN OTHER
019900             DISPLAY 'RSTDDXF: ERROR OPENING UNIITEM, STATUS: '
020000                      FS-UNIITEM
020100             STOP RUN
020200     END-EVALUATE.
020300
020400     PERFORM 2100-LEER-DDSTORE
020500        THRU 2100-LEER-DDSTORE-FIN.
020600
020700     PERFORM 2210-LEER-DDORDER
020800        THRU 2210-LEER-DDORDER-FIN.
020900
021000 1000-INICIAR-PROGRAMA-FIN.
021100     EXIT.
021200
021300*----------------------------------------------------------------*
021400* 2000-PROCESAR-TIENDAS - LOADS THE LOCAL STORE MAP AND REGISTERS
021500* EACH STORE WITH THE SHARED LOCATION REGISTRY (RULE R6).
021600*----------------------------------------------------------------*
021700 2000-PROCESAR-TIENDAS.
021800
021900     IF WS-TIENDA-CANT < 100
022000         ADD 1 TO WS-TIENDA-CANT
022100         MOVE DDS-STORE-ID
022200              TO WS-TIENDA-STORE-ID (WS-TIENDA-CANT)
022300         MOVE DDS-STORE-NAME
022400              TO WS-TIENDA-CANON-NAME (WS-TIENDA-CANT)
022500         MOVE DDS-TZ-OFFSET
022600              TO WS-TIENDA-TZ-OFFSET (WS-TIENDA-CANT)
022700
022800         MOVE DDS-STORE-NAME TO LK-LOCRG-CANONICAL-NAME
022900         MOVE 'DOORDASH' TO LK-LOCRG-SOURCE-SYSTEM
023000         MOVE DDS-STORE-ID TO LK-LOCRG-SOURCE-ID
023100         MOVE DDS-TZ-OFFSET TO LK-LOCRG-TZ-OFFSET
023200         MOVE DDS-STREET TO LK-LOCRG-ADDR-LINE-1
023300         MOVE DDS-CITY TO LK-LOCRG-CITY
023400         MOVE DDS-STATE TO LK-LOCRG-STATE
023500         MOVE DDS-ZIP TO LK-LOCRG-ZIP
023600         MOVE DDS-COUNTRY TO LK-LOCRG-COUNTRY
023700
023800         CALL 'RSTLOCRG' USING LK-LOCRG-AREA, WS-LOC-REGISTRO
023900     END-IF.
024000
024100     PERFORM 2100-LEER-DDSTORE
024200        THRU 2100-LEER-DDSTORE-FIN.
024300
024400 2000-PROCESAR-TIENDAS-FIN.
024500     EXIT.
024600
024700*----------------------------------------------------------------*
024800 2100-LEER-DDSTORE.
024900
025000     READ DDSTORE-FILE.
025100
025200     EVALUATE TRUE
025300         WHEN FS-DDSTORE-OK
025400             CONTINUE
025500         WHEN FS-DDSTORE-EOF
025600             CONTINUE
025700         WHEN OTHER
025800             DISPLAY 'RSTDDXF: ERROR READING DDSTORE, STATUS: '
025900                      FS-DDSTORE
026000             STOP RUN
026100     END-EVALUATE.
026200
026300 2100-LEER-DDSTORE-FIN.
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700* 2200-PROCESAR-ORDENES - DDO-ITEM-SEQ = 01 STARTS A NEW ORDER
026800* HEADER; EVERY RECORD, INCLUDING THE FIRST, CARRIES A LINE ITEM.
026900*----------------------------------------------------------------*
027000 2200-PROCESAR-ORDENES.
027100
027200     IF DDO-ITEM-SEQ = 01
027300         PERFORM 2215-NUEVA-ORDEN
027400            THRU 2215-NUEVA-ORDEN-FIN
027500     END-IF.
027600
027700     PERFORM 2230-ARMAR-ITEM
027800        THRU 2230-ARMAR-ITEM-FIN.
027900
028000     PERFORM 2210-LEER-DDORDER
028100        THRU 2210-LEER-DDORDER-FIN.
028200
028300 2200-PROCESAR-ORDENES-FIN.
028400     EXIT.
028500
028600*----------------------------------------------------------------*
028700 2210-LEER-DDORDER.
028800
028900     READ DDORDER-FILE.
029000
029100     EVALUATE TRUE
029200         WHEN FS-DDORDER-OK
029300             CONTINUE
029400         WHEN FS-DDORDER-EOF
029500             CONTINUE
029600         WHEN OTHER
029700             DISPLAY 'RSTDDXF: ERROR READING DDORDER, STATUS: '
029800                      FS-DDORDER
029900             STOP RUN
030000     END-EVALUATE.
030100
030200 2210-LEER-DDORDER-FIN.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600* 2215-NUEVA-ORDEN - RESOLVES THE STORE (RULE R7), DERIVES LOCAL
030700* TIME FIELDS (RULE R5), MAPS TYPE/STATUS (RULES R8A/R9A), AND
030800* WRITES THE UNIFIED ORDER RECORD.
030900*----------------------------------------------------------------*
031000 2215-NUEVA-ORDEN.
031100
031200     PERFORM 2216-BUSCAR-TIENDA
031300        THRU 2216-BUSCAR-TIENDA-FIN.
031400
031500     MOVE 'DD_' TO WS-ORDEN-ID-PREFIJO.
031600     MOVE DDO-EXTERNAL-ID TO WS-ORDEN-ID-RESTO.
031700
031800     MOVE DDO-CREATED-TS TO LK-LCLTM-UTC-TS.
031900     MOVE WS-LOC-TZ-OFFSET TO LK-LCLTM-TZ-OFFSET.
032000     CALL 'RSTLCLTM' USING LK-LCLTM-AREA.
032100
032200     MOVE WS-ORDEN-ID TO UNO-ORDER-ID.
032300     MOVE 'DOORDASH' TO UNO-SOURCE-SYSTEM.
032400     MOVE WS-LOC-CANON-NAME TO UNO-LOCATION-NAME.
032500     MOVE DDO-EXTERNAL-ID TO UNO-EXTERNAL-ID.
032600     MOVE DDO-CREATED-TS TO UNO-TIMESTAMP-UTC.
032700     MOVE LK-LCLTM-BUSINESS-DATE TO UNO-BUSINESS-DATE.
032800     MOVE LK-LCLTM-HOUR-OF-DAY TO UNO-HOUR-OF-DAY.
032900     MOVE LK-LCLTM-DAY-OF-WEEK TO UNO-DAY-OF-WEEK.
033000
033100     PERFORM 2217-MAPEAR-TIPO THRU 2217-MAPEAR-TIPO-FIN.
033200     PERFORM 2218-MAPEAR-ESTADO THRU 2218-MAPEAR-ESTADO-FIN.
033300
033400     MOVE DDO-TOTAL-CENTS TO UNO-TOTAL-CENTS.
033500     MOVE DDO-SUBTOTAL-CENTS TO UNO-SUBTOTAL-CENTS.
033600     MOVE DDO-TAX-CENTS TO UNO-TAX-CENTS.
033700     MOVE DDO-TIP-CENTS TO UNO-TIP-CENTS.
033800     MOVE DDO-PAYOUT-CENTS TO UNO-NET-REV-CENTS.
033900     MOVE DDO-COMMISSION-CENTS TO UNO-FEE-CENTS.
034000     MOVE 'CREDIT' TO UNO-PAYMENT-METHOD.
034100     MOVE SPACES TO UNO-CARD-BRAND.
034200
034300     WRITE WS-UNIORD-RECORD.
034400
034500     ADD 1 TO CNT-DD-ORDERS.
034600     ADD 1 TO CNT-TOTAL-ORDERS.
034700     ADD DDO-PAYOUT-CENTS TO CNT-NET-REV-CENTS.
034800
034900 2215-NUEVA-ORDEN-FIN.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300* 2216-BUSCAR-TIENDA - RULE R7.  UNKNOWN STORE ID GETS A
035400* FALLBACK NAME AND IS REGISTERED WITH THE DEFAULT OFFSET.
035500*----------------------------------------------------------------*
035600 2216-BUSCAR-TIENDA.
035700
035800     SET WS-TIENDA-ENCONTRADA TO FALSE.
035900
036000     IF WS-TIENDA-CANT > 0
036100         SET WS-TIENDA-IDX TO 1
036200         SEARCH WS-TIENDA-FILA
036300             AT END
036400                 CONTINUE
036500             WHEN WS-TIENDA-STORE-ID (WS-TIENDA-IDX) =
036600                  DDO-STORE-ID
036700                 SET WS-TIENDA-ENCONTRADA TO TRUE
036800         END-SEARCH
036900     END-IF.
037000
037100     IF WS-TIENDA-ENCONTRADA
037200         MOVE WS-TIENDA-CANON-NAME (WS-TIENDA-IDX)
037300              TO WS-LOC-CANON-NAME
037400         MOVE WS-TIENDA-TZ-OFFSET (WS-TIENDA-IDX)
037500              TO WS-LOC-TZ-OFFSET
037600     ELSE
037700         STRING 'DoorDash-' DELIMITED BY SIZE
037800                DDO-STORE-ID DELIMITED BY SIZE
037900                INTO WS-LOC-CANON-NAME
038000         MOVE -05 TO WS-LOC-TZ-OFFSET
038100
038200         MOVE WS-LOC-CANON-NAME TO LK-LOCRG-CANONICAL-NAME
038300         MOVE 'DOORDASH' TO LK-LOCRG-SOURCE-SYSTEM
038400         MOVE DDO-STORE-ID TO LK-LOCRG-SOURCE-ID
038500         MOVE -05 TO LK-LOCRG-TZ-OFFSET
038600         MOVE SPACES TO LK-LOCRG-ADDR-LINE-1
038700         MOVE SPACES TO LK-LOCRG-CITY
038800         MOVE SPACES TO LK-LOCRG-STATE
038900         MOVE SPACES TO LK-LOCRG-ZIP
039000         MOVE SPACES TO LK-LOCRG-COUNTRY
039100
039200         CALL 'RSTLOCRG' USING LK-LOCRG-AREA, WS-LOC-REGISTRO
039300     END-IF.
039400
039500 2216-BUSCAR-TIENDA-FIN.
039600     EXIT.
039700
039800*----------------------------------------------------------------*
039900* 2217-MAPEAR-TIPO - RULE R8A.
040000*----------------------------------------------------------------*
040100 2217-MAPEAR-TIPO.
040200
040300     MOVE 0 TO WS-RUBRO-HITS-DD.
040400     INSPECT DDO-FULFILL-METHOD TALLYING WS-RUBRO-HITS-DD
040500             FOR ALL 'PICKUP'.
040600     IF WS-RUBRO-HITS-DD > 0
040700         MOVE 'PICKUP' TO UNO-ORDER-TYPE
040800     ELSE
040900         MOVE 'DELIVERY' TO UNO-ORDER-TYPE
041000     END-IF.
041100
041200 2217-MAPEAR-TIPO-FIN.
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600* 2218-MAPEAR-ESTADO - RULE R9A.
041700*----------------------------------------------------------------*
041800 2218-MAPEAR-ESTADO.
041900
042000     EVALUATE DDO-ORDER-STATUS
042100         WHEN 'CANCELLED'
042200         WHEN 'CANCELED'
042300             MOVE 'CANCELLED' TO UNO-STATUS
042400         WHEN 'REFUNDED'
042500             MOVE 'REFUNDED' TO UNO-STATUS
042600         WHEN OTHER
042700             MOVE 'COMPLETED' TO UNO-STATUS
042800     END-EVALUATE.
042900
043000 2218-MAPEAR-ESTADO-FIN.
043100     EXIT.
043200
043300*----------------------------------------------------------------*
043400* 2230-ARMAR-ITEM - RULES R2/R3/R4/R10 VIA THE SHARED ITEM
043500* TRANSFORM SUBPROGRAM.
043600*----------------------------------------------------------------*
043700 2230-ARMAR-ITEM.
043800
043900     MOVE DDO-ITEM-NAME TO LK-ITMXF-ITEM-NAME-IN.
044000     MOVE DDO-ITEM-QTY TO LK-ITMXF-ITEM-QTY-IN.
044100     MOVE DDO-ITEM-CATEGORY TO LK-ITMXF-CATEGORY-IN.
044200     MOVE DDO-ITEM-TOTAL-CENTS TO LK-ITMXF-LINE-TOTAL-CENTS.
044300
044400     CALL 'RSTITMXF' USING LK-ITMXF-AREA.
044500
044600     MOVE WS-ORDEN-ID TO UNI-ORDER-ID.
044700     MOVE DDO-ITEM-SEQ TO UNI-ITEM-SEQ.
044800     MOVE DDO-ITEM-NAME TO UNI-ITEM-NAME.
044900     MOVE LK-ITMXF-CANONICAL-NAME-OUT TO UNI-CANONICAL-NAME.
045000     MOVE LK-ITMXF-CATEGORY-OUT TO UNI-CATEGORY.
045100     MOVE LK-ITMXF-QUANTITY-OUT TO UNI-QUANTITY.
045200     MOVE LK-ITMXF-UNIT-PRICE-OUT TO UNI-UNIT-PRICE-CENTS.
045300     MOVE DDO-ITEM-TOTAL-CENTS TO UNI-TOTAL-PRICE-CENTS.
045400
045500     WRITE WS-UNIITEM-RECORD.
045600
045700     ADD 1 TO CNT-TOTAL-ITEMS.
045800
045900 2230-ARMAR-ITEM-FIN.
046000     EXIT.
046100
046200*----------------------------------------------------------------*
046300 3000-FINALIZAR-PROGRAMA.
046400
046500     CLOSE DDSTORE-FILE DDORDER-FILE UNIORD-FILE UNIITEM-FILE.
046600
046700     DISPLAY 'PROCESSED ' CNT-DD-ORDERS ' ORDERS FROM DOORDASH'.
046800
046900 3000-FINALIZAR-PROGRAMA-FIN.
047000     EXIT.
047100
047200*----------------------------------------------------------------*
047300 END PROGRAM RSTDDXF.
