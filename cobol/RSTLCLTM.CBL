000100******************************************************************
000200* PROGRAM:  RSTLCLTM
000300* PURPOSE:  DERIVE LOCAL BUSINESS DATE, LOCAL HOUR AND DAY OF
000400*           WEEK FROM A UTC TIMESTAMP AND A LOCATION'S TIME
000500*           ZONE OFFSET.  ROLLS THE DATE ACROSS MIDNIGHT AND
000600*           ACROSS MONTH/YEAR BOUNDARIES CORRECTLY.  DAY OF
000700*           WEEK IS COMPUTED WITH ZELLER'S CONGRUENCE, NOT
000800*           TABLE-LOOKED-UP, SO IT IS EXACT FOR ANY GREGORIAN
000900*           DATE THE FEEDS EVER HAND US.
001000* TECTONICS: SEE JCL MEMBER RSTETLJ IN THE PROCLIB.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. RSTLCLTM.
001400 AUTHOR. D K OSEI.
001500 INSTALLATION. MERIDIAN RESTAURANT GROUP - DATA PROC CENTER.
001600 DATE-WRITTEN. 07/01/1987.
001700 DATE-COMPILED.
001800 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*----------------------------------------------------------------*
002000*                       C H A N G E    L O G                     *
002100*----------------------------------------------------------------*
002200* 07/01/87 DKO  ORIGINAL WRITE - CONVERT REGISTER-TAPE TIME
002300*               STAMP TO THE SECOND STORE'S LOCAL CLOCK FOR
002400*               THE TWO-STORE CONSOLIDATION.
002500* 02/19/91 TJF  ADD DAY-OF-WEEK OUTPUT FOR THE WEEKLY ROLL-UP.
002600* 11/08/94 SAP  FIX DATE ROLLOVER AT MONTH END - PRIOR CODE
002700*               ONLY HANDLED ROLLOVER WITHIN THE SAME MONTH.
002800* 09/14/98 MCO  YEAR 2000 - WIDEN YEAR FIELDS TO 4 DIGITS AND
002900*               RETEST THE LEAP-YEAR TABLE THROUGH 2000.
003000* 01/22/99 MCO  YEAR 2000 - RETEST AGAINST 12/31/1999 AND
003100*               01/01/2000 ROLLOVER DATES, NO FURTHER CHANGES.
003200* 12/11/13 TJF  ADOPT ZELLER'S CONGRUENCE FOR DAY OF WEEK IN
003300*               PLACE OF THE OLD TABLE LOOKUP (REQ 13-DD01) -
003400*               THE ELECTRONIC FEEDS CAN CARRY ANY DATE, NOT
003500*               JUST THE HANDFUL THE OLD TABLE COVERED.
003600* 06/20/16 SAP  CONFIRM OFFSET RANGE SUPPORTS NEGATIVE HOURS
003700*               FOR SQUARE FEED (REQ 16-SQ02).
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*----------------------------------------------------------------*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*----------------------------------------------------------------*
004700* WORK AREA FOR THE UTC TIMESTAMP BROKEN INTO ITS PARTS AND THE
004800* RUNNING LOCAL-TIME COMPUTATION.
004900*----------------------------------------------------------------*
005000 01 WS-CALC-AREA.
005100    05 WS-UTC-TS                             PIC 9(14).
005200    05 WS-UTC-TS-PARTS REDEFINES WS-UTC-TS.
005300       10 WS-UTC-YYYY                        PIC 9(4).
005400       10 WS-UTC-MM                          PIC 9(2).
005500       10 WS-UTC-DD                          PIC 9(2).
005600       10 WS-UTC-HH                          PIC 9(2).
005700       10 WS-UTC-MI                          PIC 9(2).
005800       10 WS-UTC-SS                          PIC 9(2).
005900    05 WS-DAYS-IN-MONTH-TBL.
006000       10 FILLER                             PIC 9(2) VALUE 31.
006100       10 FILLER                             PIC 9(2) VALUE 28.
006200       10 FILLER                             PIC 9(2) VALUE 31.
006300       10 FILLER                             PIC 9(2) VALUE 30.
006400       10 FILLER                             PIC 9(2) VALUE 31.
006500       10 FILLER                             PIC 9(2) VALUE 30.
006600       10 FILLER                             PIC 9(2) VALUE 31.
006700       10 FILLER                             PIC 9(2) VALUE 31.
006800       10 FILLER                             PIC 9(2) VALUE 30.
006900       10 FILLER                             PIC 9(2) VALUE 31.
007000       10 FILLER                             PIC 9(2) VALUE 30.
007100       10 FILLER                             PIC 9(2) VALUE 31.
007200    05 WS-DAYS-IN-MONTH REDEFINES
007300          WS-DAYS-IN-MONTH-TBL OCCURS 12 TIMES PIC 9(2).
007400    05 WS-HOUR-SIGNED                        PIC S9(4) COMP.
007500    05 WS-OFFSET-WORK                        PIC S9(4) COMP.
007600    05 WS-MONTH-WORK                         PIC S9(4) COMP.
007700    05 WS-YEAR-WORK                          PIC S9(6) COMP.
007800    05 WS-DAY-WORK                           PIC S9(4) COMP.
007900    05 WS-ZELLER-MONTH                       PIC 9(2) COMP.
008000    05 WS-ZELLER-YEAR                        PIC 9(4) COMP.
008100    05 WS-ZELLER-CENTURY                     PIC 9(2) COMP.
008200    05 WS-ZELLER-YR-OF-CENT                  PIC 9(2) COMP.
008300    05 WS-ZELLER-SUM                         PIC S9(6) COMP.
008400    05 WS-ZELLER-DOW                         PIC 9(1) COMP.
008500    05 WS-BISIESTO-COCIENTE                  PIC 9(6) COMP.
008600    05 WS-BISIESTO-RESTO                     PIC 9(3) COMP.
008700*----------------------------------------------------------------*
008800 LINKAGE SECTION.
008900     COPY LKLCLTM.
009000*----------------------------------------------------------------*
009100 PROCEDURE DIVISION USING LK-LCLTM-AREA.
009200*----------------------------------------------------------------*
009300
009400     PERFORM 1100-CALC-FECHA-LOCAL
009500        THRU 1100-CALC-FECHA-LOCAL-FIN.
009600
009700     PERFORM 1200-CALC-DIA-SEMANA
009800        THRU 1200-CALC-DIA-SEMANA-FIN.
009900
010000     EXIT PROGRAM.
010100
010200*----------------------------------------------------------------*
010300* 1100-CALC-FECHA-LOCAL - ADD THE OFFSET HOURS TO THE UTC CLOCK
010400* AND ROLL THE CALENDAR DATE FORWARD OR BACK AS NEEDED.  THE
010500* MINUTE/SECOND FIELDS OF THE UTC STAMP ARE CARRIED THROUGH
010600* UNCHANGED SINCE ONLY WHOLE-HOUR OFFSETS ARE ON FILE.
010700*----------------------------------------------------------------*
010800 1100-CALC-FECHA-LOCAL.
010900
011000     MOVE LK-LCLTM-UTC-TS      TO WS-UTC-TS.
011100     MOVE LK-LCLTM-TZ-OFFSET   TO WS-OFFSET-WORK.
011200     MOVE WS-UTC-HH            TO WS-HOUR-SIGNED.
011300     MOVE WS-UTC-MM            TO WS-MONTH-WORK.
011400     MOVE WS-UTC-YYYY          TO WS-YEAR-WORK.
011500     MOVE WS-UTC-DD            TO WS-DAY-WORK.
011600
011700     ADD WS-OFFSET-WORK TO WS-HOUR-SIGNED.
011800
011900     IF WS-HOUR-SIGNED < 0
012000         ADD 24 TO WS-HOUR-SIGNED
012100         PERFORM 1120-DIA-ANTERIOR
012200            THRU 1120-DIA-ANTERIOR-FIN
012300     END-IF.
012400
012500     IF WS-HOUR-SIGNED > 23
012600         SUBTRACT 24 FROM WS-HOUR-SIGNED
012700         PERFORM 1140-DIA-SIGUIENTE
012800            THRU 1140-DIA-SIGUIENTE-FIN
012900     END-IF.
013000
013100     MOVE WS-YEAR-WORK  TO LK-LCLTM-BD-YYYY.
013200     MOVE WS-MONTH-WORK TO LK-LCLTM-BD-MM.
013300     MOVE WS-DAY-WORK   TO LK-LCLTM-BD-DD.
013400     MOVE WS-HOUR-SIGNED TO LK-LCLTM-HOUR-OF-DAY.
013500
013600 1100-CALC-FECHA-LOCAL-FIN.
013700     EXIT.
013800
013900*----------------------------------------------------------------*
014000 1120-DIA-ANTERIOR.
014100
014200     SUBTRACT 1 FROM WS-DAY-WORK.
014300     IF WS-DAY-WORK < 1
014400         SUBTRACT 1 FROM WS-MONTH-WORK
014500         IF WS-MONTH-WORK < 1
014600             MOVE 12 TO WS-MONTH-WORK
014700             SUBTRACT 1 FROM WS-YEAR-WORK
014800         END-IF
014900         PERFORM 1160-FIJAR-ULT-DIA-MES
015000            THRU 1160-FIJAR-ULT-DIA-MES-FIN
015100     END-IF.
015200
015300 1120-DIA-ANTERIOR-FIN.
015400     EXIT.
015500
015600*----------------------------------------------------------------*
015700 1140-DIA-SIGUIENTE.
015800
015900     ADD 1 TO WS-DAY-WORK.
016000     PERFORM 1170-VER-FIN-DE-MES
016100        THRU 1170-VER-FIN-DE-MES-FIN.
016200
016300 1140-DIA-SIGUIENTE-FIN.
016400     EXIT.
016500
016600*----------------------------------------------------------------*
016700 1160-FIJAR-ULT-DIA-MES.
016800
016900     MOVE WS-DAYS-IN-MONTH (WS-MONTH-WORK) TO WS-DAY-WORK.
017000     IF WS-MONTH-WORK = 2
017100         PERFORM 1180-VER-BISIESTO
017200            THRU 1180-VER-BISIESTO-FIN
017300     END-IF.
017400
017500 1160-FIJAR-ULT-DIA-MES-FIN.
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900 1170-VER-FIN-DE-MES.
018000
018100     IF WS-MONTH-WORK = 2
018200         PERFORM 1180-VER-BISIESTO
018300            THRU 1180-VER-BISIESTO-FIN
018400     END-IF.
018500
018600     IF WS-DAY-WORK > WS-DAYS-IN-MONTH (WS-MONTH-WORK)
018700         MOVE 1 TO WS-DAY-WORK
018800         ADD 1 TO WS-MONTH-WORK
018900         IF WS-MONTH-WORK > 12
019000             MOVE 1 TO WS-MONTH-WORK
019100             ADD 1 TO WS-YEAR-WORK
019200         END-IF
019300     END-IF.
019400
019500 1170-VER-FIN-DE-MES-FIN.
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900* 1180-VER-BISIESTO - WIDENED TO 4-DIGIT YEAR ARITHMETIC FOR
020000* THE YEAR 2000 (SEE CHANGE LOG 09/14/98).  DIVISIBLE BY 400
020100* IS LEAP, DIVISIBLE BY 100 BUT NOT 400 IS NOT, OTHERWISE
020200* DIVISIBLE BY 4 IS LEAP.
020300*----------------------------------------------------------------*
020400 1180-VER-BISIESTO.
020500
020600     DIVIDE WS-YEAR-WORK BY 400 GIVING WS-BISIESTO-COCIENTE
020700             REMAINDER WS-BISIESTO-RESTO.
020800     IF WS-BISIESTO-RESTO = 0
020900         MOVE 29 TO WS-DAYS-IN-MONTH (2)
021000     ELSE
021100         DIVIDE WS-YEAR-WORK BY 100 GIVING WS-BISIESTO-COCIENTE
021200                 REMAINDER WS-BISIESTO-RESTO
021300         IF WS-BISIESTO-RESTO = 0
021400             MOVE 28 TO WS-DAYS-IN-MONTH (2)
021500         ELSE
021600             DIVIDE WS-YEAR-WORK BY 4 GIVING WS-BISIESTO-COCIENTE
021700                     REMAINDER WS-BISIESTO-RESTO
021800             IF WS-BISIESTO-RESTO = 0
021900                 MOVE 29 TO WS-DAYS-IN-MONTH (2)
022000             ELSE
022100                 MOVE 28 TO WS-DAYS-IN-MONTH (2)
022200             END-IF
022300         END-IF
022400     END-IF.
022500
022600 1180-VER-BISIESTO-FIN.
022700     EXIT.
022800
022900*----------------------------------------------------------------*
023000* 1200-CALC-DIA-SEMANA - ZELLER'S CONGRUENCE.  JANUARY AND
023100* FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE PRIOR YEAR,
023200* WHICH IS WHY WS-ZELLER-MONTH/WS-ZELLER-YEAR ARE COMPUTED
023300* SEPARATELY FROM THE CALENDAR MONTH/YEAR ABOVE.
023400*----------------------------------------------------------------*
023500 1200-CALC-DIA-SEMANA.
023600
023700     MOVE WS-MONTH-WORK TO WS-ZELLER-MONTH.
023800     MOVE WS-YEAR-WORK  TO WS-ZELLER-YEAR.
023900
024000     IF WS-ZELLER-MONTH < 3
024100         ADD 12 TO WS-ZELLER-MONTH
024200         SUBTRACT 1 FROM WS-ZELLER-YEAR
024300     END-IF.
024400
024500     DIVIDE WS-ZELLER-YEAR BY 100
024600                    GIVING WS-ZELLER-CENTURY REMAINDER
024700                           WS-ZELLER-YR-OF-CENT.
024800
024900     COMPUTE WS-ZELLER-SUM =
025000          WS-DAY-WORK
025100        + ((13 * (WS-ZELLER-MONTH + 1)) / 5)
025200        + WS-ZELLER-YR-OF-CENT
025300        + (WS-ZELLER-YR-OF-CENT / 4)
025400        + (WS-ZELLER-CENTURY / 4)
025500        + (5 * WS-ZELLER-CENTURY).
025600
025700     DIVIDE WS-ZELLER-SUM BY 7 GIVING WS-ZELLER-DOW
025800                               REMAINDER WS-ZELLER-DOW.
025900
026000* ZELLER RETURNS 0=SATURDAY..6=FRIDAY; THE OUTPUT LAYOUT WANTS
026100* 0=SUNDAY..6=SATURDAY, SO ROTATE ONE DAY FORWARD.
026200     IF WS-ZELLER-DOW = 6
026300         MOVE 0 TO WS-ZELLER-DOW
026400     ELSE
026500         ADD 1 TO WS-ZELLER-DOW
026600     END-IF.
026700
026800     MOVE WS-ZELLER-DOW TO LK-LCLTM-DAY-OF-WEEK.
026900
027000 1200-CALC-DIA-SEMANA-FIN.
027100     EXIT.
027200
027300*----------------------------------------------------------------*
027400 END PROGRAM RSTLCLTM.
