000100*---------------------------------------------------------------*
000200* LKLCLTM  -  CALL PARAMETER AREA FOR RSTLCLTM, THE SHARED       *
000300* LOCAL-TIME/DAY-OF-WEEK DERIVATION SUBPROGRAM.  COPIED INTO     *
000400* RSTLCLTM'S OWN LINKAGE SECTION AND INTO THE WORKING-STORAGE    *
000500* OF EVERY CHANNEL TRANSFORMER THAT CALLS IT.                    *
000600*---------------------------------------------------------------*
000700 01 LK-LCLTM-AREA.
000800    05 LK-LCLTM-UTC-TS                       PIC 9(14).
000900    05 LK-LCLTM-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
001000    05 LK-LCLTM-BUSINESS-DATE                PIC 9(8).
001100    05 LK-LCLTM-BUSDATE-PARTS REDEFINES
001200          LK-LCLTM-BUSINESS-DATE.
001300       10 LK-LCLTM-BD-YYYY                   PIC 9(4).
001400       10 LK-LCLTM-BD-MM                     PIC 9(2).
001500       10 LK-LCLTM-BD-DD                     PIC 9(2).
001600    05 LK-LCLTM-HOUR-OF-DAY                  PIC 9(2).
001700    05 LK-LCLTM-DAY-OF-WEEK                  PIC 9(1).
001800    05 FILLER                                PIC X(4).
