000100*---------------------------------------------------------------*
000200* UNILOCN -  LOCATION REGISTRY DUMP RECORD (OUTPUT).  WRITTEN   *
000300* ONCE PER CANONICAL LOCATION AFTER ALL THREE CHANNELS HAVE     *
000400* RUN.  RECORD IS FULLY PACKED TO THE DOWNSTREAM 117-BYTE       *
000500* CONTRACT -- NO FILLER CARVED OUT.                             *
000600*---------------------------------------------------------------*
000700 01 WS-UNILOCN-RECORD.
000800    05 UNL-CANONICAL-NAME                    PIC X(30).
000900    05 UNL-SOURCE-SYSTEM                     PIC X(8).
001000    05 UNL-SOURCE-ID                         PIC X(12).
001100    05 UNL-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
001200    05 UNL-ADDR-LINE-1                       PIC X(30).
001300    05 UNL-CITY                              PIC X(20).
001400    05 UNL-STATE                             PIC X(2).
001500    05 UNL-ZIP                               PIC X(10).
001600    05 UNL-COUNTRY                           PIC X(2).
