000100*---------------------------------------------------------------*
000200* LOCTBL  -  IN-MEMORY LOCATION REGISTRY, SHARED BY THE DRIVER  *
000300* AND ALL THREE CHANNEL TRANSFORMERS THROUGH THE LINKAGE        *
000400* SECTION THE SAME WAY MAESTARJ ONCE PASSED A CARD MASTER ROW.  *
000500* KEYED BY CANONICAL NAME.  FIRST REGISTRATION OF A NAME WINS;  *
000600* LATER ONES ARE IGNORED (REQ 13-DD01).  CAPACITY RAISED FROM   *
000700* 40 TO 100 ENTRIES PER REQ 23-0071.                            *
000800*---------------------------------------------------------------*
000900 01 WS-LOC-REGISTRO.
001000    05 LRG-LOC-COUNT                         PIC 9(3) COMP.
001100    05 LRG-LOC-TABLE OCCURS 100 TIMES
001200                      INDEXED BY LRG-IDX.
001300       10 LRG-CANONICAL-NAME                 PIC X(30).
001400       10 LRG-SLOT-EMPTY-TEST REDEFINES
001500          LRG-CANONICAL-NAME                 PIC X(30).
001600       10 LRG-SOURCE-SYSTEM                  PIC X(8).
001700       10 LRG-SOURCE-ID                      PIC X(12).
001800       10 LRG-TZ-OFFSET PIC S9(2) SIGN LEADING SEPARATE.
001900       10 LRG-TZ-OFFSET-X REDEFINES
002000          LRG-TZ-OFFSET                      PIC X(3).
002100       10 LRG-ADDR-LINE-1                    PIC X(30).
002200       10 LRG-CITY                           PIC X(20).
002300       10 LRG-STATE                          PIC X(2).
002400       10 LRG-ZIP                            PIC X(10).
002500       10 LRG-COUNTRY                        PIC X(2).
002600       10 FILLER                             PIC X(4).
