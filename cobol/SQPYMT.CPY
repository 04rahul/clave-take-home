000100*---------------------------------------------------------------*
000200* SQPYMT  -  SQUARE PAYMENT EXTRACT RECORD, KEYED BY ORDER ID   *
000300* FOR THE IN-MEMORY PAYMENT LOOKUP BUILT IN RSTSQXF.            *
000400*---------------------------------------------------------------*
000500 01 WS-SQPYMT-RECORD.
000600    05 SQP-ORDER-ID                          PIC X(16).
000700    05 SQP-SOURCE-TYPE                       PIC X(10).
000800    05 SQP-CARD-BRAND                        PIC X(12).
000900    05 SQP-LAST4                             PIC X(4).
001000    05 FILLER                                PIC X(1).
